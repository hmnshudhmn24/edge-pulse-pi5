000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EPVALMON.
000300 AUTHOR. R T CHANDRA.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/14/94.
000600 DATE-COMPILED. 06/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE EDGEPULSE MONITOR DRIVER.  IT
001300*          READS VITAL SIGN READINGS PRODUCED BY THE BEDSIDE
001400*          MONITOR FEED, VALIDATES EACH ONE FOR PLAUSIBILITY,
001500*          CALLS THE ANALYZER SUBPROGRAM TO CHECK EACH READING
001600*          AGAINST THE THRESHOLD TABLE AND THE RECENT TREND,
001700*          CALLS THE ROUTER SUBPROGRAM TO DECIDE WHERE EACH
001800*          ALERT GOES, AND WRITES THE READING/ALERT STORE
001900*          FILES CONSUMED BY THE DOWNSTREAM EXPORT, PURGE,
002000*          STATISTICS AND ACKNOWLEDGE STEPS.
002100*
002200*          AT END OF RUN THE PROGRAM WRITES ONE STATISTICS
002300*          RECORD PER VITAL SIGN AND A ONE-PAGE SUMMARY REPORT.
002400*
002500******************************************************************
002600*CHANGE LOG
002700*06/14/94  RTC  ORIGINAL PROGRAM
002800*09/02/96  LMK  ADDED CONSECUTIVE-FAILURE ESCALATION (350/360)
002900*04/09/97  LMK  ADDED TEMP-CAL-OFFSET SUPPORT FROM EPTHRSH
003000*02/11/99  JS   Y2K - WS-DATE WIDENED, SEE 000-HOUSEKEEPING
003100*07/22/03  DP   TKT#4471 SYSTEM-ERROR ALERT ON ANALYZER CALL FAIL
003200*03/15/08  KMW  TKT#5920 SUMMARY-RPT PAGE BREAK AT 50 LINES
003300*08/10/26  TRG  TKT#6114 FIXED PLAUSIBILITY BOUNDS (HR 30/250,
003400*                SPO2 70/100) AND MOVED THE CALIBRATION OFFSET
003500*                AHEAD OF THE TEMPERATURE CHECK - SEE 320
003600*08/10/26  TRG  TKT#6128 ANALYZER NOW RETURNS A LIST OF CANDIDATE
003700*                ALERTS INSTEAD OF ONE - 430 WRITES ONE ALERT-REC
003800*                PER SURVIVING CANDIDATE AND STAMPS ALRT-TIMESTAMP
003900*                ON EACH.  370 NOW RESETS THE FAILURE STREAK SO A
004000*                LONG RUN OF BAD READINGS CAN RE-ALARM AT 5, 10,
004100*                15...
004200******************************************************************
004300 
004400*       INPUT FILE              -   DDS0001.READIN
004500*       INPUT FILE (OPTIONAL)   -   DDS0001.THRSHIN
004600*       OUTPUT FILE PRODUCED    -   DDS0001.READOUT
004700*       OUTPUT FILE PRODUCED    -   DDS0001.ALRTOUT
004800*       OUTPUT REPORT           -   DDS0001.SUMMRPT
004900*       DUMP FILE               -   SYSOUT
005000 
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300 
006400     SELECT READINGS-IN
006500     ASSIGN TO UT-S-READIN
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800 
006900     SELECT THRESHOLDS-IN
007000     ASSIGN TO UT-S-THRSHIN
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS THCODE.
007300 
007400     SELECT SUMMARY-RPT
007500     ASSIGN TO UT-S-SUMMRPT
007600       ORGANIZATION IS LINE SEQUENTIAL.
007700 
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700 
008800****** THIS FILE IS FED BY THE BEDSIDE MONITOR COLLECTION SYSTEM
008900****** ONE RECORD PER READING, NO TRAILER RECORD ON THIS FILE
009000 FD  READINGS-IN
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 40 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS READING-REC-IN.
009600 01  READING-REC-IN                  PIC X(40).
009700 
009800****** OPTIONAL FILE - IF MISSING THE SHOP DEFAULTS IN EPTHRSH
009900****** ARE USED FOR THE WHOLE RUN.  SEE 000-HOUSEKEEPING.
010000 FD  THRESHOLDS-IN
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 45 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS THRESHOLD-REC-IN.
010600 01  THRESHOLD-REC-IN                PIC X(45).
010700 
010800 FD  SUMMARY-RPT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 132 CHARACTERS
011200     DATA RECORD IS SUMMARY-RPT-REC.
011300 01  SUMMARY-RPT-REC                 PIC X(132).
011400 
011500** LINE SEQUENTIAL FILES
011600 WORKING-STORAGE SECTION.
011700 
011800 01  FILE-STATUS-CODES.
011900     05  OFCODE                      PIC X(2).
012000         88 CODE-WRITE                   VALUE SPACES.
012100     05  THCODE                      PIC X(2).
012200         88 THRESHOLD-FILE-OK            VALUE "00".
012300         88 THRESHOLD-FILE-MISSING       VALUE "35".
012400     05  FILLER                      PIC X(4).
012500 
012600*    RAW-BYTE VIEW OF THE TWO FILE STATUS CODES - USED WHEN
012700*    THE OPERATOR CONSOLE MESSAGE IS BUILT ON AN ABEND.
012800 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES
012900                                    PIC X(8).
013000 
013100 COPY EPREADNG.
013200** LINE SEQUENTIAL FILE
013300 
013400 COPY EPTHRSH.
013500 
013600 77  WS-CAL-TEMP                     PIC S9(3)V9(1).
013700 77  WS-CAL-TEMP-X REDEFINES WS-CAL-TEMP
013800                                    PIC X(5).
013900 
014000 COPY EPALERT.
014100 
014200 COPY EPALRTTB.
014300 
014400 01  WS-ALERT-COUNT-BY-SEV.
014500     05  WS-CRITICAL-COUNT           PIC 9(7) COMP.
014600     05  WS-WARNING-COUNT            PIC 9(7) COMP.
014700     05  WS-INFO-COUNT               PIC 9(7) COMP.
014800     05  FILLER                      PIC X(4).
014900 
015000 COPY EPSTATR.
015100 
015200 01  WS-STAT-TABLE.
015300     05  WS-STAT-ENTRY OCCURS 3 TIMES INDEXED BY STAT-NDX.
015400         10  WS-STAT-VITAL-NAME      PIC X(12).
015500         10  WS-STAT-CNT             PIC 9(7)  COMP.
015600         10  WS-STAT-SUM             PIC S9(9)V9(2) COMP-3.
015700         10  WS-STAT-LAST            PIC S9(3)V9(1).
015800         10  WS-STAT-LOW             PIC S9(3)V9(1).
015900         10  WS-STAT-HIGH            PIC S9(3)V9(1).
016000         10  FILLER                  PIC X(4).
016100 
016200 01  WS-STAT-TABLE-R REDEFINES WS-STAT-TABLE.
016300     05  FILLER OCCURS 3 TIMES.
016400         10  FILLER                  PIC X(41).
016500 
016600 01  WS-DATE-FIELDS.
016700     05  WS-DATE                     PIC 9(6).
016800 
016900 01  WS-DATE-FIELDS-R REDEFINES WS-DATE-FIELDS.
017000     05  WS-DATE-YY                  PIC 9(2).
017100     05  WS-DATE-MM                  PIC 9(2).
017200     05  WS-DATE-DD                  PIC 9(2).
017300 
017400 01  WS-SUMMARY-HEADING-1.
017500     05  FILLER                      PIC X(35) VALUE
017600         "EDGEPULSE VITAL SIGN SUMMARY REPORT".
017700     05  FILLER                      PIC X(10) VALUE SPACES.
017800     05  FILLER                      PIC X(5)  VALUE "PAGE ".
017900     05  WS-HDG-PAGE-NBR             PIC ZZZ9.
018000     05  FILLER                      PIC X(78) VALUE SPACES.
018100 
018200 01  WS-SUMMARY-HEADING-2.
018300     05  FILLER                      PIC X(9) VALUE "RUN DATE".
018400     05  FILLER                      PIC X(2) VALUE SPACES.
018500     05  WS-HDG-RUN-DATE             PIC X(8).
018600     05  FILLER                      PIC X(113) VALUE SPACES.
018700 
018800 01  WS-SUMMARY-COL-HDGS.
018900     05  FILLER                      PIC X(14) VALUE "VITAL SIGN".
019000     05  FILLER                      PIC X(10) VALUE "COUNT".
019100     05  FILLER                      PIC X(10) VALUE "CURRENT".
019200     05  FILLER                      PIC X(10) VALUE "AVERAGE".
019300     05  FILLER                      PIC X(10) VALUE "MINIMUM".
019400     05  FILLER                      PIC X(10) VALUE "MAXIMUM".
019500     05  FILLER                      PIC X(68) VALUE SPACES.
019600 
019700 01  WS-SUMMARY-DETAIL-LINE.
019800     05  WS-SD-VITAL                 PIC X(14).
019900     05  WS-SD-COUNT                 PIC ZZZ,ZZ9.
020000     05  FILLER                      PIC X(4)  VALUE SPACES.
020100     05  WS-SD-CURRENT               PIC ZZ9.9-.
020200     05  FILLER                      PIC X(5)  VALUE SPACES.
020300     05  WS-SD-AVERAGE               PIC ZZ9.99-.
020400     05  FILLER                      PIC X(4)  VALUE SPACES.
020500     05  WS-SD-MIN                   PIC ZZ9.9-.
020600     05  FILLER                      PIC X(5)  VALUE SPACES.
020700     05  WS-SD-MAX                   PIC ZZ9.9-.
020800     05  FILLER                      PIC X(64) VALUE SPACES.
020900 
021000 01  WS-SUMMARY-TOTAL-LINE.
021100     05  FILLER                      PIC X(20) VALUE
021200         "TOTAL ALERTS RAISED:".
021300     05  WS-ST-TOTAL-ALERTS          PIC ZZZ,ZZ9.
021400     05  FILLER                      PIC X(4)  VALUE SPACES.
021500     05  FILLER                      PIC X(10) VALUE "CRITICAL:".
021600     05  WS-ST-CRITICAL              PIC ZZZ,ZZ9.
021700     05  FILLER                      PIC X(4)  VALUE SPACES.
021800     05  FILLER                      PIC X(9)  VALUE "WARNING:".
021900     05  WS-ST-WARNING               PIC ZZZ,ZZ9.
022000     05  FILLER                      PIC X(4)  VALUE SPACES.
022100     05  FILLER                      PIC X(6)  VALUE "INFO:".
022200     05  WS-ST-INFO                  PIC ZZZ,ZZ9.
022300     05  FILLER                      PIC X(57) VALUE SPACES.
022400 
022500 77  WS-LINES                        PIC 9(3)  COMP VALUE 99.
022600 77  WS-PAGES                        PIC 9(5)  COMP VALUE 0.
022700 77  ANLYZE-RETURN-CD                PIC S9(4) COMP VALUE 0.
022800 77  ROUTER-RETURN-CD                PIC S9(4) COMP VALUE 0.
022900 77  STORE-RETURN-CD                 PIC S9(4) COMP VALUE 0.
023000 
023100*    09/02/96 LMK - REQUEST SWITCH PASSED TO THE DATA-STORE
023200*    SUBPROGRAM SO ONE CALLED PROGRAM CAN HANDLE BOTH THE
023300*    READINGS TABLE AND THE ALERTS TABLE.
023400 01  EPSTORE-REQUEST.
023500     05  EPSTORE-FUNCTION-SW         PIC X(01).
023600         88  STORE-REQ-READING           VALUE "R".
023700         88  STORE-REQ-ALERT             VALUE "A".
023800         88  STORE-REQ-CLOSE             VALUE "C".
023900     05  FILLER                      PIC X(4).
024000 
024100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024200     05 RECORDS-WRITTEN              PIC 9(7) COMP.
024300     05 RECORDS-IN-ERROR             PIC 9(7) COMP.
024400     05 RECORDS-READ                 PIC 9(9) COMP.
024500     05 CONSECUTIVE-FAILURES         PIC 9(3) COMP.
024600     05 TOTAL-ALERTS                 PIC 9(7) COMP.
024700     05 FILLER                       PIC X(4).
024800 
024900 01  MISC-WS-FLDS.
025000     05 EP-NEXT-ALERT-ID             PIC 9(7) VALUE 0.
025100     05 EP-NEXT-READ-ID              PIC 9(7) VALUE 0.
025200     05 FILLER                       PIC X(4).
025300 
025400 01  FLAGS-AND-SWITCHES.
025500     05 MORE-DATA-SW                 PIC X(01) VALUE "Y".
025600         88 NO-MORE-DATA VALUE "N".
025700     05 ERROR-FOUND-SW               PIC X(01) VALUE "Y".
025800         88 RECORD-ERROR-FOUND VALUE "Y".
025900         88 VALID-RECORD  VALUE "N".
026000     05 SYSTEM-ERROR-SW              PIC X(01) VALUE "N".
026100         88 ANALYZER-CALL-FAILED  VALUE "Y".
026200     05 FILLER                       PIC X(4).
026300 
026400 COPY EPABEND.
026500** LINE SEQUENTIAL FILE
026600 
026700 PROCEDURE DIVISION.
026800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026900     PERFORM 100-MAINLINE THRU 100-EXIT
027000             UNTIL NO-MORE-DATA.
027100     PERFORM 999-CLEANUP THRU 999-EXIT.
027200     MOVE +0 TO RETURN-CODE.
027300     GOBACK.
027400 
027500 000-HOUSEKEEPING.
027600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027700     DISPLAY "******** BEGIN JOB EPVALMON ********".
027800     ACCEPT  WS-DATE FROM DATE.
027900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
028000                WS-ALERT-COUNT-BY-SEV.
028100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028200     PERFORM 810-LOAD-THRESHOLDS THRU 810-EXIT.
028300     PERFORM 820-INIT-STAT-TABLE THRU 820-EXIT.
028400     PERFORM 900-READ-READINGS THRU 900-EXIT.
028500     IF NO-MORE-DATA
028600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
028700         GO TO 1000-ABEND-RTN.
028800 000-EXIT.
028900     EXIT.
029000 
029100 100-MAINLINE.
029200     MOVE "100-MAINLINE" TO PARA-NAME.
029300*    VALIDATE THE READING, THEN ANALYZE/ROUTE/STORE IF GOOD
029400     PERFORM 300-VALIDATE-READING THRU 300-EXIT.
029500 
029600     IF RECORD-ERROR-FOUND
029700         PERFORM 360-CHECK-FAILURE-STREAK THRU 360-EXIT
029800     ELSE
029900         MOVE 0 TO CONSECUTIVE-FAILURES
030000         ADD +1 TO RECORDS-WRITTEN
030100         PERFORM 400-PROCESS-GOOD-READING THRU 400-EXIT.
030200     PERFORM 900-READ-READINGS THRU 900-EXIT.
030300 100-EXIT.
030400     EXIT.
030500 
030600 300-VALIDATE-READING.
030700     MOVE "N" TO ERROR-FOUND-SW IN FLAGS-AND-SWITCHES.
030800     MOVE "300-VALIDATE-READING" TO PARA-NAME.
030900 
031000     IF  READ-HEART-RATE < 30
031100     OR  READ-HEART-RATE > 250
031200        MOVE "*** HEART RATE OUT OF PLAUSIBLE RANGE" TO
031300             ALRT-MESSAGE
031400        MOVE "Y" TO ERROR-FOUND-SW
031500        GO TO 300-EXIT.
031600 
031700     IF  READ-SPO2 < 70
031800     OR  READ-SPO2 > 100
031900        MOVE "*** SPO2 OUT OF PLAUSIBLE RANGE" TO
032000             ALRT-MESSAGE
032100        MOVE "Y" TO ERROR-FOUND-SW
032200        GO TO 300-EXIT.
032300 
032400*    08/10/26 TRG - CALIBRATE TO CELSIUS FIRST, THEN BOUND-CHECK
032500*    THE CALIBRATED VALUE - THE OFFSET HAS TO BE ABLE TO PULL A
032600*    BORDERLINE READING BACK INTO RANGE (OR PUSH IT OUT).
032700     PERFORM 320-APPLY-CALIBRATION THRU 320-EXIT.
032800 
032900     IF  READ-TEMP < 30.0
033000     OR  READ-TEMP > 42.0
033100        MOVE "*** TEMPERATURE OUT OF PLAUSIBLE RANGE" TO
033200             ALRT-MESSAGE
033300        MOVE "Y" TO ERROR-FOUND-SW
033400        GO TO 300-EXIT.
033500 
033600 300-EXIT.
033700     EXIT.
033800 
033900 320-APPLY-CALIBRATION.
034000*    04/09/97 LMK - ADD THE STATION CALIBRATION OFFSET BEFORE
034100*    THE READING GOES ANYWHERE ELSE IN THE RUN
034200*    08/10/26 TRG - CONVERT FAHRENHEIT READINGS TO CELSIUS BEFORE
034300*    ADDING THE OFFSET, THEN FLAG THE READING CELSIUS SO NO ONE
034400*    DOWNSTREAM CONVERTS IT A SECOND TIME.
034500     MOVE "320-APPLY-CALIBRATION" TO PARA-NAME.
034600     IF READ-TEMP-FAHRENHEIT
034700         COMPUTE WS-CAL-TEMP ROUNDED = (READ-TEMP - 32) * 5 / 9
034800     ELSE
034900         MOVE READ-TEMP TO WS-CAL-TEMP.
035000     COMPUTE WS-CAL-TEMP ROUNDED = WS-CAL-TEMP + TEMP-CAL-OFFSET.
035100     MOVE WS-CAL-TEMP TO READ-TEMP.
035200     MOVE "C" TO READ-TEMP-UNIT.
035300 320-EXIT.
035400     EXIT.
035500 
035600 360-CHECK-FAILURE-STREAK.
035700*    09/02/96 LMK - FIVE STRAIGHT REJECTS RAISES A SYSTEM ALERT
035800     MOVE "360-CHECK-FAILURE-STREAK" TO PARA-NAME.
035900     ADD +1 TO RECORDS-IN-ERROR.
036000     ADD +1 TO CONSECUTIVE-FAILURES.
036100     IF CONSECUTIVE-FAILURES = 5
036200         PERFORM 370-RAISE-SYSTEM-ALERT THRU 370-EXIT.
036300 360-EXIT.
036400     EXIT.
036500 
036600 370-RAISE-SYSTEM-ALERT.
036700     MOVE "370-RAISE-SYSTEM-ALERT" TO PARA-NAME.
036800     ADD +1 TO EP-NEXT-ALERT-ID.
036900     MOVE EP-NEXT-ALERT-ID       TO ALRT-ID.
037000     MOVE READ-TIMESTAMP         TO ALRT-TIMESTAMP.
037100     MOVE "SYSTEM-ERROR"         TO ALRT-TYPE.
037200     MOVE "CRITICAL"             TO ALRT-SEVERITY.
037300     MOVE "*** 5 CONSECUTIVE INVALID READINGS REJECTED" TO
037400          ALRT-MESSAGE.
037500     MOVE 0                      TO ALRT-VALUE.
037600     MOVE 0                      TO ALRT-THRESHOLD.
037700     MOVE 0                      TO ALRT-ACK-FLAG.
037800     PERFORM 720-WRITE-ALERT THRU 720-EXIT.
037900*    08/10/26 TRG - RESET THE STREAK SO A LONGER RUN OF BAD
038000*    READINGS RE-ALARMS AT 5, 10, 15... RATHER THAN ONCE.
038100     MOVE 0 TO CONSECUTIVE-FAILURES.
038200 370-EXIT.
038300     EXIT.
038400 
038500 400-PROCESS-GOOD-READING.
038600     MOVE "400-PROCESS-GOOD-READING" TO PARA-NAME.
038700     PERFORM 410-STORE-READING THRU 410-EXIT.
038800     PERFORM 420-ACCUM-STATS THRU 420-EXIT.
038900     PERFORM 430-CALL-ANALYZER THRU 430-EXIT.
039000     IF ANALYZER-CALL-FAILED
039100         PERFORM 370-RAISE-SYSTEM-ALERT THRU 370-EXIT
039200         MOVE "N" TO SYSTEM-ERROR-SW.
039300 400-EXIT.
039400     EXIT.
039500 
039600 410-STORE-READING.
039700     MOVE "410-STORE-READING" TO PARA-NAME.
039800     MOVE "R" TO EPSTORE-FUNCTION-SW.
039900     CALL "EPSTORE" USING EPSTORE-FUNCTION-SW, READING-REC,
040000                           ALERT-REC, STORE-RETURN-CD.
040100     IF STORE-RETURN-CD < 0
040200         MOVE "Y" TO SYSTEM-ERROR-SW.
040300 410-EXIT.
040400     EXIT.
040500 
040600 420-ACCUM-STATS.
040700*    ROLLS THE CURRENT READING INTO THE THREE STAT-TABLE ROWS
040800*    (HEART-RATE, SPO2, TEMPERATURE) FOR THE END-OF-RUN REPORT.
040900     MOVE "420-ACCUM-STATS" TO PARA-NAME.
041000     PERFORM 421-ACCUM-ONE-VITAL THRU 421-EXIT
041100             VARYING STAT-NDX FROM 1 BY 1
041200             UNTIL STAT-NDX > 3.
041300 420-EXIT.
041400     EXIT.
041500 
041600 421-ACCUM-ONE-VITAL.
041700     MOVE "421-ACCUM-ONE-VITAL" TO PARA-NAME.
041800     IF STAT-NDX = 1
041900         MOVE READ-HEART-RATE    TO WS-STAT-LAST(STAT-NDX)
042000     ELSE
042100     IF STAT-NDX = 2
042200         MOVE READ-SPO2          TO WS-STAT-LAST(STAT-NDX)
042300     ELSE
042400         MOVE READ-TEMP          TO WS-STAT-LAST(STAT-NDX).
042500 
042600     IF WS-STAT-CNT(STAT-NDX) = 0
042700         MOVE WS-STAT-LAST(STAT-NDX) TO WS-STAT-LOW(STAT-NDX)
042800         MOVE WS-STAT-LAST(STAT-NDX) TO WS-STAT-HIGH(STAT-NDX)
042900     ELSE
043000         IF WS-STAT-LAST(STAT-NDX) < WS-STAT-LOW(STAT-NDX)
043100             MOVE WS-STAT-LAST(STAT-NDX) TO
043200                  WS-STAT-LOW(STAT-NDX)
043300         END-IF
043400         IF WS-STAT-LAST(STAT-NDX) > WS-STAT-HIGH(STAT-NDX)
043500             MOVE WS-STAT-LAST(STAT-NDX) TO
043600                  WS-STAT-HIGH(STAT-NDX)
043700         END-IF.
043800 
043900     ADD +1 TO WS-STAT-CNT(STAT-NDX).
044000     ADD WS-STAT-LAST(STAT-NDX) TO WS-STAT-SUM(STAT-NDX).
044100 421-EXIT.
044200     EXIT.
044300 
044400 430-CALL-ANALYZER.
044500*    08/10/26 TRG - THE ANALYZER RETURNS A LIST OF CANDIDATE
044600*    ALERTS NOW, NOT JUST ONE - HEART RATE, SPO2 AND TEMPERATURE
044700*    ARE INDEPENDENT VITALS AND CAN EACH BREACH ON THE SAME
044800*    READING.  435 WRITES ONE ALERT-REC PER SURVIVING CANDIDATE.
044900     MOVE "430-CALL-ANALYZER" TO PARA-NAME.
045000     MOVE 0 TO ALERT-CAND-COUNT.
045100     CALL "EPANLYZE" USING READING-REC,
045200                           THRESHOLD-CONFIG-REC,
045300                           ALERT-CAND-LIST,
045400                           ANLYZE-RETURN-CD.
045500     IF ANLYZE-RETURN-CD < 0
045600         MOVE "Y" TO SYSTEM-ERROR-SW
045700         GO TO 430-EXIT.
045800 
045900     IF ALERT-CAND-COUNT > 0
046000         PERFORM 435-RAISE-ONE-CANDIDATE THRU 435-EXIT
046100             VARYING ALC-NDX FROM 1 BY 1
046200             UNTIL ALC-NDX > ALERT-CAND-COUNT.
046300 430-EXIT.
046400     EXIT.
046500 
046600 435-RAISE-ONE-CANDIDATE.
046700     MOVE "435-RAISE-ONE-CANDIDATE" TO PARA-NAME.
046800     IF ALC-NOT-SUPPRESSED(ALC-NDX)
046900         ADD +1 TO EP-NEXT-ALERT-ID
047000         MOVE EP-NEXT-ALERT-ID       TO ALRT-ID
047100         MOVE READ-TIMESTAMP         TO ALRT-TIMESTAMP
047200         MOVE ALC-TYPE(ALC-NDX)      TO ALRT-TYPE
047300         MOVE ALC-SEVERITY(ALC-NDX)  TO ALRT-SEVERITY
047400         MOVE ALC-MESSAGE(ALC-NDX)   TO ALRT-MESSAGE
047500         MOVE ALC-VALUE(ALC-NDX)     TO ALRT-VALUE
047600         MOVE ALC-THRESHOLD(ALC-NDX) TO ALRT-THRESHOLD
047700         MOVE 0                      TO ALRT-ACK-FLAG
047800         PERFORM 440-CALL-ROUTER THRU 440-EXIT
047900         PERFORM 720-WRITE-ALERT THRU 720-EXIT.
048000 435-EXIT.
048100     EXIT.
048200 
048300 440-CALL-ROUTER.
048400     MOVE "440-CALL-ROUTER" TO PARA-NAME.
048500     CALL "EPROUTER" USING ALERT-REC, ROUTER-RETURN-CD.
048600     IF ROUTER-RETURN-CD < 0
048700         MOVE "Y" TO SYSTEM-ERROR-SW.
048800 440-EXIT.
048900     EXIT.
049000 
049100 700-WRITE-SUMMARY-RPT.
049200     MOVE "700-WRITE-SUMMARY-RPT" TO PARA-NAME.
049300     IF WS-LINES > 50
049400         PERFORM 710-WRITE-SUMMARY-HEADINGS THRU 710-EXIT.
049500 700-EXIT.
049600     EXIT.
049700 
049800 710-WRITE-SUMMARY-HEADINGS.
049900     MOVE "710-WRITE-SUMMARY-HEADINGS" TO PARA-NAME.
050000     ADD +1 TO WS-PAGES.
050100     MOVE WS-PAGES TO WS-HDG-PAGE-NBR.
050200     MOVE WS-DATE  TO WS-HDG-RUN-DATE.
050300     WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-HEADING-1
050400         AFTER ADVANCING TOP-OF-FORM.
050500     WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-HEADING-2
050600         AFTER ADVANCING 1.
050700     WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-COL-HDGS
050800         AFTER ADVANCING 2.
050900     MOVE 5 TO WS-LINES.
051000 710-EXIT.
051100     EXIT.
051200 
051300 720-WRITE-ALERT.
051400     MOVE "720-WRITE-ALERT" TO PARA-NAME.
051500     MOVE "A" TO EPSTORE-FUNCTION-SW.
051600     CALL "EPSTORE" USING EPSTORE-FUNCTION-SW, READING-REC,
051700                           ALERT-REC, STORE-RETURN-CD.
051800     IF STORE-RETURN-CD < 0
051900         MOVE "Y" TO SYSTEM-ERROR-SW.
052000     ADD +1 TO TOTAL-ALERTS.
052100     IF ALRT-SEV-CRITICAL
052200         ADD +1 TO WS-CRITICAL-COUNT
052300     ELSE
052400     IF ALRT-SEV-WARNING
052500         ADD +1 TO WS-WARNING-COUNT
052600     ELSE
052700         ADD +1 TO WS-INFO-COUNT.
052800 720-EXIT.
052900     EXIT.
053000 
053100 800-OPEN-FILES.
053200     MOVE "800-OPEN-FILES" TO PARA-NAME.
053300     OPEN INPUT READINGS-IN.
053400     OPEN OUTPUT SUMMARY-RPT, SYSOUT.
053500 800-EXIT.
053600     EXIT.
053700 
053800 810-LOAD-THRESHOLDS.
053900     MOVE "810-LOAD-THRESHOLDS" TO PARA-NAME.
054000     OPEN INPUT THRESHOLDS-IN.
054100     IF THRESHOLD-FILE-MISSING
054200         DISPLAY "** THRESHOLDS-IN NOT PRESENT - USING DEFAULTS"
054300         GO TO 810-EXIT.
054400     IF NOT THRESHOLD-FILE-OK
054500         MOVE "** BAD OPEN ON THRESHOLDS-IN" TO ABEND-REASON
054600         GO TO 1000-ABEND-RTN.
054700     READ THRESHOLDS-IN INTO THRESHOLD-REC-IN
054800         AT END
054900         DISPLAY "** THRESHOLDS-IN EMPTY - USING DEFAULTS"
055000         GO TO 810-EXIT
055100     END-READ.
055200     MOVE THRESHOLD-REC-IN TO THRESHOLD-CONFIG-REC.
055300     CLOSE THRESHOLDS-IN.
055400 810-EXIT.
055500     EXIT.
055600 
055700 820-INIT-STAT-TABLE.
055800     MOVE "820-INIT-STAT-TABLE" TO PARA-NAME.
055900     MOVE "HEART-RATE"  TO WS-STAT-VITAL-NAME(1).
056000     MOVE "SPO2"        TO WS-STAT-VITAL-NAME(2).
056100     MOVE "TEMPERATURE" TO WS-STAT-VITAL-NAME(3).
056200 820-EXIT.
056300     EXIT.
056400 
056500 850-CLOSE-FILES.
056600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056700     MOVE "C" TO EPSTORE-FUNCTION-SW.
056800     CALL "EPSTORE" USING EPSTORE-FUNCTION-SW, READING-REC,
056900                           ALERT-REC, STORE-RETURN-CD.
057000     CLOSE READINGS-IN, SUMMARY-RPT, SYSOUT.
057100 850-EXIT.
057200     EXIT.
057300 
057400 900-READ-READINGS.
057500     MOVE "900-READ-READINGS" TO PARA-NAME.
057600     READ READINGS-IN INTO READING-REC
057700         AT END MOVE "N" TO MORE-DATA-SW
057800         GO TO 900-EXIT
057900     END-READ.
058000     MOVE "N" TO ERROR-FOUND-SW.
058100     ADD +1 TO RECORDS-READ.
058200 900-EXIT.
058300     EXIT.
058400 
058500 950-WRITE-STAT-RECORDS.
058600*    WRITES THE END OF RUN STATISTICS-REC FOR EACH VITAL AND
058700*    A MATCHING LINE ON THE SUMMARY REPORT.
058800     MOVE "950-WRITE-STAT-RECORDS" TO PARA-NAME.
058900     PERFORM 951-WRITE-ONE-STAT THRU 951-EXIT
059000             VARYING STAT-NDX FROM 1 BY 1
059100             UNTIL STAT-NDX > 3.
059200 950-EXIT.
059300     EXIT.
059400 
059500 951-WRITE-ONE-STAT.
059600     MOVE "951-WRITE-ONE-STAT" TO PARA-NAME.
059700     MOVE WS-STAT-VITAL-NAME(STAT-NDX) TO STAT-VITAL.
059800     MOVE WS-STAT-CNT(STAT-NDX)        TO STAT-COUNT.
059900     MOVE WS-STAT-LAST(STAT-NDX)       TO STAT-CURRENT.
060000     MOVE WS-STAT-LOW(STAT-NDX)        TO STAT-MIN.
060100     MOVE WS-STAT-HIGH(STAT-NDX)       TO STAT-MAX.
060200     IF WS-STAT-CNT(STAT-NDX) > 0
060300         COMPUTE STAT-AVERAGE ROUNDED =
060400             WS-STAT-SUM(STAT-NDX) / WS-STAT-CNT(STAT-NDX)
060500     ELSE
060600         MOVE 0 TO STAT-AVERAGE.
060700 
060800     IF WS-LINES > 45
060900         PERFORM 700-WRITE-SUMMARY-RPT THRU 700-EXIT.
061000     MOVE WS-STAT-VITAL-NAME(STAT-NDX) TO WS-SD-VITAL.
061100     MOVE STAT-COUNT   TO WS-SD-COUNT.
061200     MOVE STAT-CURRENT TO WS-SD-CURRENT.
061300     MOVE STAT-AVERAGE TO WS-SD-AVERAGE.
061400     MOVE STAT-MIN     TO WS-SD-MIN.
061500     MOVE STAT-MAX     TO WS-SD-MAX.
061600     WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-DETAIL-LINE
061700         AFTER ADVANCING 1.
061800     ADD +1 TO WS-LINES.
061900 951-EXIT.
062000     EXIT.
062100 
062200 999-CLEANUP.
062300     MOVE "999-CLEANUP" TO PARA-NAME.
062400     PERFORM 700-WRITE-SUMMARY-RPT THRU 700-EXIT.
062500     PERFORM 950-WRITE-STAT-RECORDS THRU 950-EXIT.
062600 
062700     MOVE TOTAL-ALERTS      TO WS-ST-TOTAL-ALERTS.
062800     MOVE WS-CRITICAL-COUNT TO WS-ST-CRITICAL.
062900     MOVE WS-WARNING-COUNT  TO WS-ST-WARNING.
063000     MOVE WS-INFO-COUNT     TO WS-ST-INFO.
063100     WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-TOTAL-LINE
063200         AFTER ADVANCING 2.
063300 
063400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063500 
063600     DISPLAY "** RECORDS READ **".
063700     DISPLAY RECORDS-READ.
063800     DISPLAY "** RECORDS WRITTEN **".
063900     DISPLAY  RECORDS-WRITTEN.
064000     DISPLAY "** ERROR RECORDS FOUND **".
064100     DISPLAY  RECORDS-IN-ERROR.
064200     DISPLAY "** TOTAL ALERTS RAISED **".
064300     DISPLAY  TOTAL-ALERTS.
064400 
064500     DISPLAY "******** NORMAL END OF JOB EPVALMON ********".
064600 999-EXIT.
064700     EXIT.
064800 
064900 1000-ABEND-RTN.
065000     WRITE SYSOUT-REC FROM ABEND-REC.
065100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065200     DISPLAY "*** ABNORMAL END OF JOB-EPVALMON ***" UPON CONSOLE.
065300     DISPLAY FILE-STATUS-CODES-R UPON CONSOLE.
065400     DIVIDE ZERO-VAL INTO ONE-VAL.
