000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EPEXPORT.
000300 AUTHOR. R T CHANDRA.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/20/94.
000600 DATE-COMPILED. 06/20/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS STEP EXPORTS THE READINGS TABLE (READINGS-IN,
001300*          WRITTEN BY EPVALMON VIA EPSTORE) TO A COMMA-DELIMITED
001400*          TEXT FILE FOR DOWNLOAD TO THE NURSING STATION SPREAD-
001500*          SHEET.  A DATE WINDOW MAY BE SUPPLIED ON THE OPTIONAL
001600*          PARM CARD FILE; IF IT IS MISSING OR BLANK, ALL STORED
001700*          READINGS ARE EXPORTED.
001800*
001900*          THE FILE IS READ TWICE.  THE FIRST PASS ONLY COUNTS
002000*          HOW MANY READINGS FALL INSIDE THE WINDOW SO THE JOB
002100*          CAN ABEND WITHOUT PRODUCING AN EMPTY EXPORT FILE WHEN
002200*          NOTHING MATCHES.  THE SECOND PASS WRITES THE REPORT.
002300*
002400******************************************************************
002500*CHANGE LOG
002600*06/20/94  RTC  ORIGINAL PROGRAM
002700*09/02/96  LMK  ADDED OPTIONAL DATE WINDOW PARM CARD
002800*02/11/99  JS   Y2K - PARM DATES CONFIRMED 4 DIGIT YEAR, NO CHANGE
002900******************************************************************
003000 
003100*       INPUT FILE              -   DDS0001.READOUT
003200*       INPUT FILE (OPTIONAL)   -   DDS0001.EXPPARM
003300*       OUTPUT FILE PRODUCED    -   DDS0001.EXPCSV
003400*       DUMP FILE               -   SYSOUT
003500 
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800 
004900     SELECT READINGS-IN
005000     ASSIGN TO UT-S-READOUT
005100       ORGANIZATION IS SEQUENTIAL
005200       FILE STATUS IS RFCODE.
005300 
005400     SELECT DATE-PARM-IN
005500     ASSIGN TO UT-S-EXPPARM
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS PFCODE.
005800 
005900     SELECT EXPORT-CSV
006000     ASSIGN TO UT-S-EXPCSV
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS EFCODE.
006300 
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300 
007400****** APPENDED BY EPSTORE, ONE RECORD PER ACCEPTED READING
007500 FD  READINGS-IN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 40 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS READING-REC-IN.
008100 01  READING-REC-IN                  PIC X(40).
008200 
008300****** OPTIONAL - IF MISSING OR BLANK, ALL READINGS EXPORT
008400 FD  DATE-PARM-IN
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 30 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS DATE-PARM-REC.
009000 01  DATE-PARM-REC                   PIC X(30).
009100 
009200 FD  EXPORT-CSV
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     DATA RECORD IS EXPORT-CSV-REC.
009700 01  EXPORT-CSV-REC                  PIC X(80).
009800 
009900 WORKING-STORAGE SECTION.
010000 01  FILE-STATUS-CODES.
010100     05  RFCODE                      PIC X(2).
010200         88  CODE-READ-OK                VALUE "00".
010300         88  CODE-READ-EOF               VALUE "10".
010400     05  PFCODE                      PIC X(2).
010500         88  PARM-FILE-OK                VALUE "00".
010600         88  PARM-FILE-MISSING           VALUE "35".
010700     05  EFCODE                      PIC X(2).
010800         88  CODE-WRITE                  VALUE SPACES.
010900     05  FILLER                      PIC X(4).
011000 
011100*    RAW-BYTE VIEW OF THE THREE FILE STATUS CODES - DUMPED TO
011200*    SYSOUT ON AN ABEND SO SUPPORT CAN SEE WHICH FILE FAILED.
011300 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES
011400                                    PIC X(10).
011500 
011600 01  WS-DATE-WINDOW.
011700     05  WS-START-DATE               PIC X(10).
011800     05  WS-END-DATE                 PIC X(10).
011900     05  FILLER                      PIC X(1).
012000 
012100*    COMBINED VIEW USED TO TEST "NO WINDOW SUPPLIED AT ALL"
012200*    WITH ONE COMPARE INSTEAD OF TWO.
012300 01  WS-DATE-WINDOW-R REDEFINES WS-DATE-WINDOW
012400                                    PIC X(21).
012500 
012600 01  WS-PARM-REC.
012700     05  PARM-START-DATE             PIC X(10).
012800     05  PARM-END-DATE               PIC X(10).
012900     05  FILLER                      PIC X(10).
013000 
013100*    RAW VIEW OF THE PARM CARD FOR THE OPERATOR ECHO MESSAGE.
013200 01  WS-PARM-REC-R REDEFINES WS-PARM-REC
013300                                    PIC X(30).
013400 
013500 01  WS-CSV-HEADER.
013600     05  FILLER                      PIC X(52) VALUE
013700         "Timestamp,Heart Rate (bpm),SpO2 (%),Temperature,Unit".
013800     05  FILLER                      PIC X(28) VALUE SPACES.
013900 
014000 01  WS-CSV-DETAIL-LINE              PIC X(80).
014100 
014200 01  WS-EDIT-FIELDS.
014300     05  WS-HR-EDIT                  PIC ZZ9.
014400     05  WS-SPO2-EDIT                PIC ZZ9.
014500     05  WS-TEMP-EDIT                PIC -(3)9.9.
014600     05  FILLER                      PIC X(4).
014700 
014800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014900     05  WS-ROWS-READ                PIC 9(7) COMP.
015000     05  WS-ROWS-MATCHED             PIC 9(7) COMP.
015100     05  WS-ROWS-WRITTEN             PIC 9(7) COMP.
015200     05  FILLER                      PIC X(4).
015300 
015400 77  WS-DATE-VIEW                    PIC X(10).
015500 
015600 01  FLAGS-AND-SWITCHES.
015700     05  MORE-READINGS-SW            PIC X(1) VALUE "Y".
015800         88  NO-MORE-READINGS            VALUE "N".
015900         88  MORE-READINGS                VALUE "Y".
016000     05  FILLER                      PIC X(4).
016100 
016200 COPY EPREADNG.
016300 
016400 COPY EPABEND.
016500 
016600 PROCEDURE DIVISION.
016700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016800     PERFORM 200-COUNT-MATCHES THRU 200-EXIT.
016900 
017000     IF WS-ROWS-MATCHED = 0
017100         MOVE "NO READINGS MATCH EXPORT WINDOW" TO
017200                  ABEND-REASON
017300         GO TO 1000-ABEND-RTN.
017400 
017500     PERFORM 300-WRITE-EXPORT THRU 300-EXIT.
017600     PERFORM 999-CLEANUP THRU 999-EXIT.
017700     MOVE +0 TO RETURN-CODE.
017800     GOBACK.
017900 
018000 000-HOUSEKEEPING.
018100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018200     DISPLAY "******** BEGIN JOB EPEXPORT ********".
018300     OPEN OUTPUT SYSOUT.
018400     PERFORM 100-LOAD-DATE-WINDOW THRU 100-EXIT.
018500 000-EXIT.
018600     EXIT.
018700 
018800 100-LOAD-DATE-WINDOW.
018900     MOVE "100-LOAD-DATE-WINDOW" TO PARA-NAME.
019000     MOVE SPACES TO WS-DATE-WINDOW.
019100     OPEN INPUT DATE-PARM-IN.
019200     IF PARM-FILE-MISSING
019300         DISPLAY "** EXPPARM NOT PRESENT - EXPORTING ALL"
019400         GO TO 100-EXIT.
019500 
019600     READ DATE-PARM-IN INTO WS-PARM-REC
019700         AT END
019800             DISPLAY "** EXPPARM EMPTY - EXPORTING ALL"
019900             GO TO 100-EXIT
020000     END-READ.
020100 
020200     MOVE PARM-START-DATE TO WS-START-DATE.
020300     MOVE PARM-END-DATE TO WS-END-DATE.
020400     DISPLAY "EXPPARM READ - " WS-PARM-REC-R.
020500 
020600     IF WS-DATE-WINDOW-R = SPACES
020700         DISPLAY "** EXPPARM BLANK - EXPORTING ALL".
020800 
020900     CLOSE DATE-PARM-IN.
021000 100-EXIT.
021100     EXIT.
021200 
021300 200-COUNT-MATCHES.
021400     MOVE "200-COUNT-MATCHES" TO PARA-NAME.
021500     MOVE ZERO TO WS-ROWS-READ, WS-ROWS-MATCHED.
021600     MOVE "Y" TO MORE-READINGS-SW.
021700     OPEN INPUT READINGS-IN.
021800     PERFORM 210-READ-ONE-READING THRU 210-EXIT
021900         UNTIL NO-MORE-READINGS.
022000     CLOSE READINGS-IN.
022100 200-EXIT.
022200     EXIT.
022300 
022400 210-READ-ONE-READING.
022500     READ READINGS-IN INTO READING-REC
022600         AT END
022700             MOVE "N" TO MORE-READINGS-SW
022800             GO TO 210-EXIT
022900     END-READ.
023000     ADD +1 TO WS-ROWS-READ.
023100     PERFORM 220-CHECK-WINDOW THRU 220-EXIT.
023200 210-EXIT.
023300     EXIT.
023400 
023500 220-CHECK-WINDOW.
023600     MOVE READ-TIMESTAMP(1:10) TO WS-DATE-VIEW.
023700     IF WS-START-DATE NOT = SPACES
023800         AND WS-DATE-VIEW < WS-START-DATE
023900             GO TO 220-EXIT.
024000     IF WS-END-DATE NOT = SPACES
024100         AND WS-DATE-VIEW > WS-END-DATE
024200             GO TO 220-EXIT.
024300     ADD +1 TO WS-ROWS-MATCHED.
024400 220-EXIT.
024500     EXIT.
024600 
024700 300-WRITE-EXPORT.
024800     MOVE "300-WRITE-EXPORT" TO PARA-NAME.
024900     MOVE ZERO TO WS-ROWS-WRITTEN.
025000     MOVE "Y" TO MORE-READINGS-SW.
025100     OPEN INPUT READINGS-IN.
025200     OPEN OUTPUT EXPORT-CSV.
025300     WRITE EXPORT-CSV-REC FROM WS-CSV-HEADER.
025400     PERFORM 310-EXPORT-ONE-READING THRU 310-EXIT
025500         UNTIL NO-MORE-READINGS.
025600     CLOSE READINGS-IN, EXPORT-CSV.
025700 300-EXIT.
025800     EXIT.
025900 
026000 310-EXPORT-ONE-READING.
026100     READ READINGS-IN INTO READING-REC
026200         AT END
026300             MOVE "N" TO MORE-READINGS-SW
026400             GO TO 310-EXIT
026500     END-READ.
026600     PERFORM 320-TEST-IN-WINDOW THRU 320-EXIT.
026700 310-EXIT.
026800     EXIT.
026900 
027000 320-TEST-IN-WINDOW.
027100     MOVE READ-TIMESTAMP(1:10) TO WS-DATE-VIEW.
027200     IF WS-START-DATE NOT = SPACES
027300         AND WS-DATE-VIEW < WS-START-DATE
027400             GO TO 320-EXIT.
027500     IF WS-END-DATE NOT = SPACES
027600         AND WS-DATE-VIEW > WS-END-DATE
027700             GO TO 320-EXIT.
027800     PERFORM 330-BUILD-CSV-LINE THRU 330-EXIT.
027900     WRITE EXPORT-CSV-REC FROM WS-CSV-DETAIL-LINE.
028000     ADD +1 TO WS-ROWS-WRITTEN.
028100 320-EXIT.
028200     EXIT.
028300 
028400 330-BUILD-CSV-LINE.
028500     MOVE SPACES TO WS-CSV-DETAIL-LINE.
028600     MOVE READ-HEART-RATE TO WS-HR-EDIT.
028700     MOVE READ-SPO2 TO WS-SPO2-EDIT.
028800     MOVE READ-TEMP TO WS-TEMP-EDIT.
028900     STRING READ-TIMESTAMP DELIMITED BY SIZE
029000            ","              DELIMITED BY SIZE
029100            WS-HR-EDIT       DELIMITED BY SIZE
029200            ","              DELIMITED BY SIZE
029300            WS-SPO2-EDIT     DELIMITED BY SIZE
029400            ","              DELIMITED BY SIZE
029500            WS-TEMP-EDIT     DELIMITED BY SIZE
029600            ","              DELIMITED BY SIZE
029700            READ-TEMP-UNIT   DELIMITED BY SIZE
029800            INTO WS-CSV-DETAIL-LINE.
029900 330-EXIT.
030000     EXIT.
030100 
030200 999-CLEANUP.
030300     MOVE "999-CLEANUP" TO PARA-NAME.
030400     DISPLAY "** READINGS READ **".
030500     DISPLAY WS-ROWS-READ.
030600     DISPLAY "** READINGS MATCHED WINDOW **".
030700     DISPLAY WS-ROWS-MATCHED.
030800     DISPLAY "** READINGS EXPORTED **".
030900     DISPLAY WS-ROWS-WRITTEN.
031000     DISPLAY "******** NORMAL END OF JOB EPEXPORT ********".
031100     CLOSE SYSOUT.
031200 999-EXIT.
031300     EXIT.
031400 
031500 1000-ABEND-RTN.
031600     WRITE SYSOUT-REC FROM ABEND-REC.
031700     DISPLAY "*** ABNORMAL END OF JOB-EPEXPORT ***"
031800             UPON CONSOLE.
031900     DISPLAY FILE-STATUS-CODES-R.
032000     CLOSE SYSOUT.
032100     MOVE +16 TO RETURN-CODE.
032200     GOBACK.
