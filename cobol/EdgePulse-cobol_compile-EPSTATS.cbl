000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EPSTATS.
000300 AUTHOR. R T CHANDRA.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/22/94.
000600 DATE-COMPILED. 06/22/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS STEP PRODUCES PERIOD STATISTICS FOR THE THREE
001300*          MONITORED VITALS - HEART RATE, SPO2 AND TEMPERATURE -
001400*          OVER AN OPTIONAL DATE WINDOW READ FROM THE READINGS
001500*          TABLE (READINGS-IN).  IF NO WINDOW CARD IS PRESENT
001600*          THE WHOLE TABLE IS SUMMARIZED.
001700*
001800*          COUNT, CURRENT (LAST VALUE SEEN), AVERAGE, MINIMUM
001900*          AND MAXIMUM ARE ACCUMULATED IN ONE PASS AND WRITTEN
002000*          TO THE STATISTICS REPORT AS THREE DETAIL LINES, ONE
002100*          PER VITAL, USING THE SAME RECORD SHAPE THE MONITOR
002200*          DRIVER WRITES AT END OF ITS OWN RUN.
002300*
002400******************************************************************
002500*CHANGE LOG
002600*06/22/94  RTC  ORIGINAL PROGRAM
002700*02/11/99  JS   Y2K - PARM DATES CONFIRMED 4 DIGIT YEAR, NO CHANGE
002800******************************************************************
002900 
003000*       INPUT FILE               -   DDS0001.READOUT
003100*       INPUT FILE (OPTIONAL)   -   DDS0001.STATPARM
003200*       OUTPUT FILE PRODUCED     -   DDS0001.STATRPT
003300*       DUMP FILE                -   SYSOUT
003400 
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700 
004800     SELECT READINGS-IN
004900     ASSIGN TO UT-S-READOUT
005000       ORGANIZATION IS SEQUENTIAL
005100       FILE STATUS IS RFCODE.
005200 
005300     SELECT DATE-PARM-IN
005400     ASSIGN TO UT-S-STATPARM
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS PFCODE.
005700 
005800     SELECT STATS-RPT
005900     ASSIGN TO UT-S-STATRPT
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       FILE STATUS IS EFCODE.
006200 
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200 
007300****** APPENDED BY EPSTORE, ONE RECORD PER ACCEPTED READING
007400 FD  READINGS-IN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 40 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS READING-REC-IN.
008000 01  READING-REC-IN                  PIC X(40).
008100 
008200****** OPTIONAL - IF MISSING OR BLANK, WHOLE TABLE IS SUMMARIZED
008300 FD  DATE-PARM-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 30 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS DATE-PARM-REC.
008900 01  DATE-PARM-REC                   PIC X(30).
009000 
009100 FD  STATS-RPT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 90 CHARACTERS
009500     DATA RECORD IS STATS-RPT-REC.
009600 01  STATS-RPT-REC                   PIC X(90).
009700 
009800 WORKING-STORAGE SECTION.
009900 01  FILE-STATUS-CODES.
010000     05  RFCODE                      PIC X(2).
010100         88  CODE-READ-OK                VALUE "00".
010200         88  CODE-READ-EOF               VALUE "10".
010300     05  PFCODE                      PIC X(2).
010400         88  PARM-FILE-OK                VALUE "00".
010500         88  PARM-FILE-MISSING           VALUE "35".
010600     05  EFCODE                      PIC X(2).
010700         88  CODE-WRITE                  VALUE SPACES.
010800     05  FILLER                      PIC X(4).
010900 
011000*    RAW-BYTE VIEW OF THE THREE FILE STATUS CODES - DUMPED TO
011100*    SYSOUT ON AN ABEND SO SUPPORT CAN SEE WHICH FILE FAILED.
011200 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES
011300                                    PIC X(10).
011400 
011500 01  WS-DATE-WINDOW.
011600     05  WS-START-DATE               PIC X(10).
011700     05  WS-END-DATE                 PIC X(10).
011800     05  FILLER                      PIC X(1).
011900 
012000*    COMBINED VIEW USED TO TEST "NO WINDOW SUPPLIED AT ALL"
012100*    WITH ONE COMPARE INSTEAD OF TWO.
012200 01  WS-DATE-WINDOW-R REDEFINES WS-DATE-WINDOW
012300                                    PIC X(21).
012400 
012500 01  WS-PARM-REC.
012600     05  PARM-START-DATE             PIC X(10).
012700     05  PARM-END-DATE               PIC X(10).
012800     05  FILLER                      PIC X(10).
012900 
013000*    RAW VIEW OF THE PARM CARD FOR THE OPERATOR ECHO MESSAGE.
013100 01  WS-PARM-REC-R REDEFINES WS-PARM-REC
013200                                    PIC X(30).
013300 
013400 77  WS-DATE-VIEW                    PIC X(10).
013500 
013600*    RUNNING ACCUMULATORS FOR HEART RATE - CARRIED AT SHOP
013700*    STANDARD DECIMAL PRECISION FOR ANY AVERAGE COMPUTED FROM
013800*    A LARGE RUN OF READINGS.
013900 01  HR-STATS.
014000     05  HR-COUNT                    PIC 9(7) COMP.
014100     05  HR-SUM                      PIC S9(9)V9(2) COMP-3.
014200     05  HR-CURRENT                  PIC S9(3)V9(1).
014300     05  HR-MINIMUM                  PIC S9(3)V9(1).
014400     05  HR-MAXIMUM                  PIC S9(3)V9(1).
014500     05  FILLER                      PIC X(4).
014600 
014700 01  SPO2-STATS.
014800     05  SPO2-COUNT                  PIC 9(7) COMP.
014900     05  SPO2-SUM                    PIC S9(9)V9(2) COMP-3.
015000     05  SPO2-CURRENT                PIC S9(3)V9(1).
015100     05  SPO2-MINIMUM                PIC S9(3)V9(1).
015200     05  SPO2-MAXIMUM                PIC S9(3)V9(1).
015300     05  FILLER                      PIC X(4).
015400 
015500 01  TEMP-STATS.
015600     05  TEMP-COUNT                  PIC 9(7) COMP.
015700     05  TEMP-SUM                    PIC S9(9)V9(2) COMP-3.
015800     05  TEMP-CURRENT                PIC S9(3)V9(1).
015900     05  TEMP-MINIMUM                PIC S9(3)V9(1).
016000     05  TEMP-MAXIMUM                PIC S9(3)V9(1).
016100     05  FILLER                      PIC X(4).
016200 
016300 COPY EPSTATR.
016400 
016500 01  WS-HDR-LINE.
016600     05  FILLER                      PIC X(24) VALUE
016700         "EDGEPULSE PERIOD STATS -".
016800     05  WS-HDR-START                PIC X(10).
016900     05  FILLER                      PIC X(4) VALUE " TO ".
017000     05  WS-HDR-END                  PIC X(10).
017100     05  FILLER                      PIC X(38) VALUE SPACES.
017200 
017300 01  WS-DTL-LINE.
017400     05  WS-DTL-VITAL                PIC X(12).
017500     05  FILLER                      PIC X(3) VALUE SPACES.
017600     05  WS-DTL-COUNT                PIC ZZZZZZ9.
017700     05  FILLER                      PIC X(3) VALUE SPACES.
017800     05  WS-DTL-CURRENT              PIC -(3)9.9.
017900     05  FILLER                      PIC X(3) VALUE SPACES.
018000     05  WS-DTL-AVERAGE              PIC -(3)9.99.
018100     05  FILLER                      PIC X(3) VALUE SPACES.
018200     05  WS-DTL-MIN                  PIC -(3)9.9.
018300     05  FILLER                      PIC X(3) VALUE SPACES.
018400     05  WS-DTL-MAX                  PIC -(3)9.9.
018500     05  FILLER                      PIC X(30) VALUE SPACES.
018600 
018700 01  FLAGS-AND-SWITCHES.
018800     05  MORE-READINGS-SW            PIC X(1) VALUE "Y".
018900         88  NO-MORE-READINGS            VALUE "N".
019000         88  MORE-READINGS                VALUE "Y".
019100     05  FIRST-READING-SW            PIC X(1) VALUE "Y".
019200         88  FIRST-READING-NOT-SEEN       VALUE "Y".
019300     05  FILLER                      PIC X(3).
019400 
019500 COPY EPREADNG.
019600 
019700 COPY EPABEND.
019800 
019900 PROCEDURE DIVISION.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     PERFORM 200-ACCUMULATE-STATS THRU 200-EXIT.
020200     PERFORM 400-WRITE-REPORT THRU 400-EXIT.
020300     PERFORM 999-CLEANUP THRU 999-EXIT.
020400     MOVE +0 TO RETURN-CODE.
020500     GOBACK.
020600 
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB EPSTATS ********".
021000     OPEN OUTPUT SYSOUT.
021100     MOVE ZERO TO HR-COUNT, HR-SUM, SPO2-COUNT, SPO2-SUM,
021200                  TEMP-COUNT, TEMP-SUM.
021300     MOVE ZERO TO HR-CURRENT, HR-MINIMUM, HR-MAXIMUM,
021400                  SPO2-CURRENT, SPO2-MINIMUM, SPO2-MAXIMUM,
021500                  TEMP-CURRENT, TEMP-MINIMUM, TEMP-MAXIMUM.
021600     PERFORM 100-LOAD-DATE-WINDOW THRU 100-EXIT.
021700 000-EXIT.
021800     EXIT.
021900 
022000 100-LOAD-DATE-WINDOW.
022100     MOVE "100-LOAD-DATE-WINDOW" TO PARA-NAME.
022200     MOVE SPACES TO WS-DATE-WINDOW.
022300     OPEN INPUT DATE-PARM-IN.
022400     IF PARM-FILE-MISSING
022500         DISPLAY "** STATPARM NOT PRESENT - WHOLE TABLE"
022600         GO TO 100-EXIT.
022700 
022800     READ DATE-PARM-IN INTO WS-PARM-REC
022900         AT END
023000             DISPLAY "** STATPARM EMPTY - WHOLE TABLE"
023100             GO TO 100-EXIT
023200     END-READ.
023300 
023400     MOVE PARM-START-DATE TO WS-START-DATE.
023500     MOVE PARM-END-DATE TO WS-END-DATE.
023600     DISPLAY "STATPARM READ - " WS-PARM-REC-R.
023700 
023800     IF WS-DATE-WINDOW-R = SPACES
023900         DISPLAY "** STATPARM BLANK - WHOLE TABLE".
024000 
024100     CLOSE DATE-PARM-IN.
024200 100-EXIT.
024300     EXIT.
024400 
024500 200-ACCUMULATE-STATS.
024600     MOVE "200-ACCUMULATE-STATS" TO PARA-NAME.
024700     MOVE "Y" TO MORE-READINGS-SW, FIRST-READING-SW.
024800     OPEN INPUT READINGS-IN.
024900     IF NOT CODE-READ-OK
025000         MOVE "READOUT STORE FILE NOT AVAILABLE" TO ABEND-REASON
025100         GO TO 1000-ABEND-RTN.
025200     PERFORM 210-READ-ONE-READING THRU 210-EXIT
025300         UNTIL NO-MORE-READINGS.
025400     CLOSE READINGS-IN.
025500 200-EXIT.
025600     EXIT.
025700 
025800 210-READ-ONE-READING.
025900     READ READINGS-IN INTO READING-REC
026000         AT END
026100             MOVE "N" TO MORE-READINGS-SW
026200             GO TO 210-EXIT
026300     END-READ.
026400     MOVE READ-TIMESTAMP(1:10) TO WS-DATE-VIEW.
026500     IF WS-START-DATE NOT = SPACES
026600         AND WS-DATE-VIEW < WS-START-DATE
026700             GO TO 210-EXIT.
026800     IF WS-END-DATE NOT = SPACES
026900         AND WS-DATE-VIEW > WS-END-DATE
027000             GO TO 210-EXIT.
027100     PERFORM 220-ACCUMULATE-ONE-READING THRU 220-EXIT.
027200 210-EXIT.
027300     EXIT.
027400 
027500 220-ACCUMULATE-ONE-READING.
027600     IF FIRST-READING-NOT-SEEN
027700         MOVE READ-HEART-RATE TO HR-MINIMUM HR-MAXIMUM
027800         MOVE READ-SPO2       TO SPO2-MINIMUM SPO2-MAXIMUM
027900         MOVE READ-TEMP       TO TEMP-MINIMUM TEMP-MAXIMUM
028000         MOVE "N" TO FIRST-READING-SW.
028100 
028200     ADD +1 TO HR-COUNT.
028300     ADD READ-HEART-RATE TO HR-SUM.
028400     MOVE READ-HEART-RATE TO HR-CURRENT.
028500     IF READ-HEART-RATE < HR-MINIMUM
028600         MOVE READ-HEART-RATE TO HR-MINIMUM.
028700     IF READ-HEART-RATE > HR-MAXIMUM
028800         MOVE READ-HEART-RATE TO HR-MAXIMUM.
028900 
029000     ADD +1 TO SPO2-COUNT.
029100     ADD READ-SPO2 TO SPO2-SUM.
029200     MOVE READ-SPO2 TO SPO2-CURRENT.
029300     IF READ-SPO2 < SPO2-MINIMUM
029400         MOVE READ-SPO2 TO SPO2-MINIMUM.
029500     IF READ-SPO2 > SPO2-MAXIMUM
029600         MOVE READ-SPO2 TO SPO2-MAXIMUM.
029700 
029800     ADD +1 TO TEMP-COUNT.
029900     ADD READ-TEMP TO TEMP-SUM.
030000     MOVE READ-TEMP TO TEMP-CURRENT.
030100     IF READ-TEMP < TEMP-MINIMUM
030200         MOVE READ-TEMP TO TEMP-MINIMUM.
030300     IF READ-TEMP > TEMP-MAXIMUM
030400         MOVE READ-TEMP TO TEMP-MAXIMUM.
030500 220-EXIT.
030600     EXIT.
030700 
030800 400-WRITE-REPORT.
030900     MOVE "400-WRITE-REPORT" TO PARA-NAME.
031000     OPEN OUTPUT STATS-RPT.
031100     MOVE WS-START-DATE TO WS-HDR-START.
031200     MOVE WS-END-DATE TO WS-HDR-END.
031300     IF WS-HDR-START = SPACES
031400         MOVE "  ALL DATES" TO WS-HDR-START.
031500     IF WS-HDR-END = SPACES
031600         MOVE "  ALL DATES" TO WS-HDR-END.
031700     WRITE STATS-RPT-REC FROM WS-HDR-LINE
031800         AFTER ADVANCING TOP-OF-FORM.
031900 
032000     MOVE "HEART-RATE" TO STAT-VITAL.
032100     MOVE HR-COUNT TO STAT-COUNT.
032200     MOVE HR-CURRENT TO STAT-CURRENT.
032300     MOVE HR-MINIMUM TO STAT-MIN.
032400     MOVE HR-MAXIMUM TO STAT-MAX.
032500     IF HR-COUNT > 0
032600         COMPUTE STAT-AVERAGE ROUNDED = HR-SUM / HR-COUNT
032700     ELSE
032800         MOVE ZERO TO STAT-AVERAGE.
032900     PERFORM 410-WRITE-DETAIL-LINE THRU 410-EXIT.
033000 
033100     MOVE "SPO2" TO STAT-VITAL.
033200     MOVE SPO2-COUNT TO STAT-COUNT.
033300     MOVE SPO2-CURRENT TO STAT-CURRENT.
033400     MOVE SPO2-MINIMUM TO STAT-MIN.
033500     MOVE SPO2-MAXIMUM TO STAT-MAX.
033600     IF SPO2-COUNT > 0
033700         COMPUTE STAT-AVERAGE ROUNDED = SPO2-SUM / SPO2-COUNT
033800     ELSE
033900         MOVE ZERO TO STAT-AVERAGE.
034000     PERFORM 410-WRITE-DETAIL-LINE THRU 410-EXIT.
034100 
034200     MOVE "TEMPERATURE" TO STAT-VITAL.
034300     MOVE TEMP-COUNT TO STAT-COUNT.
034400     MOVE TEMP-CURRENT TO STAT-CURRENT.
034500     MOVE TEMP-MINIMUM TO STAT-MIN.
034600     MOVE TEMP-MAXIMUM TO STAT-MAX.
034700     IF TEMP-COUNT > 0
034800         COMPUTE STAT-AVERAGE ROUNDED = TEMP-SUM / TEMP-COUNT
034900     ELSE
035000         MOVE ZERO TO STAT-AVERAGE.
035100     PERFORM 410-WRITE-DETAIL-LINE THRU 410-EXIT.
035200 
035300     CLOSE STATS-RPT.
035400 400-EXIT.
035500     EXIT.
035600 
035700 410-WRITE-DETAIL-LINE.
035800     MOVE STAT-VITAL TO WS-DTL-VITAL.
035900     MOVE STAT-COUNT TO WS-DTL-COUNT.
036000     MOVE STAT-CURRENT TO WS-DTL-CURRENT.
036100     MOVE STAT-AVERAGE TO WS-DTL-AVERAGE.
036200     MOVE STAT-MIN TO WS-DTL-MIN.
036300     MOVE STAT-MAX TO WS-DTL-MAX.
036400     WRITE STATS-RPT-REC FROM WS-DTL-LINE
036500         AFTER ADVANCING 2 LINES.
036600 410-EXIT.
036700     EXIT.
036800 
036900 999-CLEANUP.
037000     MOVE "999-CLEANUP" TO PARA-NAME.
037100     DISPLAY "READINGS SUMMARIZED " HR-COUNT.
037200     DISPLAY "******** NORMAL END OF JOB EPSTATS ********".
037300     CLOSE SYSOUT.
037400 999-EXIT.
037500     EXIT.
037600 
037700 1000-ABEND-RTN.
037800     WRITE SYSOUT-REC FROM ABEND-REC.
037900     DISPLAY "*** ABNORMAL END OF JOB-EPSTATS ***"
038000             UPON CONSOLE.
038100     DISPLAY FILE-STATUS-CODES-R.
038200     CLOSE SYSOUT.
038300     MOVE +16 TO RETURN-CODE.
038400     GOBACK.
