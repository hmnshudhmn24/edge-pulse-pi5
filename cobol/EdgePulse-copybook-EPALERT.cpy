000100******************************************************************
000200*EPALERT - VITAL SIGN ALERT RECORD LAYOUT
000300*
000400*          ONE RECORD PER ALERT RAISED BY THE ANALYZER STEP.
000500*          USED AS THE RECORD LAYOUT FOR THE ALERTS OUTPUT FILE
000600*          (THE "ALERTS TABLE") WRITTEN BY THE MONITOR DRIVER,
000700*          READ BY THE PURGE AND ACKNOWLEDGE STEPS.
000800*
000900*          ALRT-TYPE AND ALRT-SEVERITY ARE FIXED VOCABULARY -
001000*          SEE THE 88-LEVELS BELOW.  ALRT-MESSAGE IS THE
001100*          HUMAN-READABLE TEXT ROUTED TO THE ALERT CHANNELS.
001200******************************************************************
001300*CHANGE LOG
001400*06/16/94  RTC  ORIGINAL LAYOUT FOR EDGEPULSE CONVERSION
001500*11/03/95  LMK  ADDED TREND ALERT TYPES AND ACK-FLAG
001600*02/11/99  JS   Y2K - CONFIRMED ALRT-TIMESTAMP CARRIES 4 DIGIT
001700*               YEAR, NO CHANGE REQUIRED TO THIS COPYBOOK
001800*07/22/03  DP   TKT#4471 ADDED SYSTEM-ERROR AND TEST ALRT-TYPES
001900*08/10/26  TRG  TKT#6114 CORRECTED HR-TREND 88-LEVEL VALUE TO
002000*                MATCH THE ENUMERATED ALRT-TYPE VOCABULARY -
002100*                WAS TRUNCATED, DOWNSTREAM MATCHING WAS MISSING IT
002200******************************************************************
002300 01  ALERT-REC.
002400     05  ALRT-ID                     PIC 9(7).
002500     05  ALRT-TIMESTAMP              PIC X(19).
002600     05  ALRT-TYPE                   PIC X(16).
002700         88  ALRT-TYPE-HEART-RATE        VALUE "HEART-RATE".
002800         88  ALRT-TYPE-SPO2              VALUE "SPO2".
002900         88  ALRT-TYPE-TEMPERATURE       VALUE "TEMPERATURE".
003000         88  ALRT-TYPE-HR-TREND          VALUE "HEART-RATE-TREND".
003100         88  ALRT-TYPE-SPO2-TREND        VALUE "SPO2-TREND".
003200         88  ALRT-TYPE-TEMP-TREND        VALUE "TEMP-TREND".
003300         88  ALRT-TYPE-SYSTEM-ERROR      VALUE "SYSTEM-ERROR".
003400         88  ALRT-TYPE-TEST              VALUE "TEST".
003500     05  ALRT-SEVERITY               PIC X(8).
003600         88  ALRT-SEV-CRITICAL           VALUE "CRITICAL".
003700         88  ALRT-SEV-WARNING            VALUE "WARNING".
003800         88  ALRT-SEV-INFO               VALUE "INFO".
003900     05  ALRT-MESSAGE                PIC X(80).
004000     05  ALRT-VALUE                  PIC S9(3)V9(1).
004100     05  ALRT-THRESHOLD              PIC S9(3)V9(1).
004200     05  ALRT-ACK-FLAG               PIC 9(1).
004300         88  ALRT-NOT-ACKED              VALUE 0.
004400         88  ALRT-ACKED                  VALUE 1.
004500     05  FILLER                      PIC X(1).
