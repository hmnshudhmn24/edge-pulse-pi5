000100******************************************************************
000200*EPABEND - STANDARD DUMP-AND-ABEND RECORD
000300*
000400*          WRITTEN TO SYSOUT BY EVERY EDGEPULSE BATCH STEP
000500*          IMMEDIATELY BEFORE FORCING THE JOB TO ABEND.  GIVES
000600*          OPERATIONS THE PARAGRAPH THAT DETECTED THE PROBLEM,
000700*          A ONE-LINE REASON, AND WHATEVER EXPECTED/ACTUAL
000800*          VALUES THE PARAGRAPH HAD ON HAND.
000900*
001000*          THE DIVIDE-BY-ZERO IN ABEND-DIVISORS IS THE SHOP'S
001100*          STANDARD WAY OF FORCING A HARD SYSTEM ABEND CODE
001200*          AFTER THE DIAGNOSTIC RECORD HAS BEEN WRITTEN.
001300******************************************************************
001400*CHANGE LOG
001500*06/14/94  RTC  ORIGINAL LAYOUT FOR EDGEPULSE CONVERSION
001600******************************************************************
001700 01  ABEND-REC.
001800     05  PARA-NAME                   PIC X(30).
001900     05  ABEND-REASON                PIC X(60).
002000     05  EXPECTED-VAL                PIC X(20).
002100     05  ACTUAL-VAL                  PIC X(19).
002200     05  FILLER                      PIC X(1).
002300 
002400 01  ABEND-DIVISORS.
002500     05  ZERO-VAL                    PIC S9(1) COMP-3 VALUE 0.
002600     05  ONE-VAL                     PIC S9(1) COMP-3 VALUE 1.
002700     05  FILLER                      PIC X(1).
