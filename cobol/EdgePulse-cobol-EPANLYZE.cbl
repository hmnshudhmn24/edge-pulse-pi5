000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EPANLYZE.
000300 AUTHOR. R T CHANDRA.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/15/94.
000600 DATE-COMPILED. 06/15/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS CALLED ONCE PER GOOD READING BY
001300*          EPVALMON.  IT KEEPS A ROLLING HISTORY OF THE LAST 60
001400*          READINGS FOR EACH VITAL SIGN IN ITS OWN WORKING
001500*          STORAGE (WHICH PERSISTS ACROSS CALLS FOR THE LIFE OF
001600*          THE RUN UNIT), CHECKS THE CURRENT READING AGAINST THE
001700*          THRESHOLD TABLE, CHECKS THE 5-VS-5 TREND ONCE 10
001800*          READINGS HAVE ACCUMULATED, AND APPLIES THE PER-TYPE
001900*          COOLDOWN BEFORE HANDING BACK AN ALERT-REC.
002000*
002100*          HEART RATE, SPO2 AND TEMPERATURE ARE INDEPENDENT
002200*          VITALS - EACH OF THE SIX RULE PARAGRAPHS (200/300/
002300*          400/500/550/600) IS EVALUATED ON ITS OWN AND ADDS AN
002400*          ENTRY TO ALERT-CAND-LIST IF IT FIRES, SO A SINGLE
002500*          READING CAN COME BACK WITH SEVERAL CANDIDATE ALERTS.
002600*          THE COOLDOWN FILTER (700) THEN WALKS THE WHOLE LIST
002700*          AND MARKS ANY ENTRY STILL INSIDE ITS SUPPRESSION
002800*          WINDOW.  THE CALLER WRITES ONE ALERT-REC FOR EVERY
002900*          ENTRY THAT COMES BACK NOT SUPPRESSED.
003000*
003100******************************************************************
003200*CHANGE LOG
003300*06/15/94  RTC  ORIGINAL PROGRAM
003400*11/03/95  LMK  ADDED HR/SPO2/TEMP TREND RULES (500/550/600)
003500*04/09/97  LMK  ADDED COOLDOWN TABLE (700)
003600*08/10/26  TRG  TKT#6114 CORRECTED HEART RATE/TEMPERATURE LADDERS
003700*                TO FOUR DISTINCT MESSAGES EACH, FIXED THE HR AND
003800*                TEMP TREND RULES TO SPEC (ONE-DIRECTIONAL, RIGHT
003900*                THRESHOLD, TEMP TREND NOW INFO NOT WARNING)
004000*08/10/26  TRG  TKT#6128 RULE PARAGRAPHS NOW ALL EVALUATE
004100*                INDEPENDENTLY AND APPEND TO ALERT-CAND-LIST
004200*                INSTEAD OF STOPPING AT THE FIRST HIT - HR/SPO2/
004300*                TEMP CAN EACH RAISE THEIR OWN ALERT ON ONE
004400*                READING.  COOLDOWN (700) NOW CLOCKS OFF
004500*                READ-TIMESTAMP INSTEAD OF THE JOB'S WALL CLOCK.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 
005600 WORKING-STORAGE SECTION.
005700 01  MISC-FIELDS.
005800     05 WS-CELSIUS-TEMP              PIC S9(3)V9(1).
005900     05 FILLER                       PIC X(4).
006000 
006100*    ROLLING HISTORY - ONE TABLE PER VITAL SIGN, CAPPED AT 60
006200*    ENTRIES.  ONCE FULL, THE OLDEST ENTRY IS DROPPED (100-
006300*    APPEND-HISTORY SHIFTS THE TABLE DOWN BY ONE ROW).
006400 01  HR-HISTORY-TABLE.
006500     05  HR-HIST-ENTRY OCCURS 60 TIMES INDEXED BY HR-NDX.
006600         10  HR-HIST-VALUE            PIC S9(3)V9(1).
006700         10  FILLER                   PIC X(2).
006800 
006900 01  HR-HISTORY-TABLE-R REDEFINES HR-HISTORY-TABLE.
007000     05  FILLER OCCURS 60 TIMES.
007100         10  FILLER                   PIC X(6).
007200 
007300 01  SPO2-HISTORY-TABLE.
007400     05  SPO2-HIST-ENTRY OCCURS 60 TIMES INDEXED BY SPO2-NDX.
007500         10  SPO2-HIST-VALUE          PIC S9(3)V9(1).
007600         10  FILLER                   PIC X(2).
007700 
007800 01  SPO2-HISTORY-TABLE-R REDEFINES SPO2-HISTORY-TABLE.
007900     05  FILLER OCCURS 60 TIMES.
008000         10  FILLER                   PIC X(6).
008100 
008200 01  TEMP-HISTORY-TABLE.
008300     05  TEMP-HIST-ENTRY OCCURS 60 TIMES INDEXED BY TEMP-NDX.
008400         10  TEMP-HIST-VALUE          PIC S9(3)V9(1).
008500         10  FILLER                   PIC X(2).
008600 
008700 01  TEMP-HISTORY-TABLE-R REDEFINES TEMP-HISTORY-TABLE.
008800     05  FILLER OCCURS 60 TIMES.
008900         10  FILLER                   PIC X(6).
009000 
009100 01  HISTORY-COUNTS.
009200     05  HR-HIST-COUNT                PIC 9(3) COMP VALUE 0.
009300     05  SPO2-HIST-COUNT              PIC 9(3) COMP VALUE 0.
009400     05  TEMP-HIST-COUNT              PIC 9(3) COMP VALUE 0.
009500     05  FILLER                       PIC X(4).
009600 
009700*    LAST TIME (SECONDS-OF-DAY) EACH TYPE/SEVERITY COMBINATION
009800*    RAISED AN ALERT.  A ZERO ENTRY MEANS NEVER RAISED YET.
009900 01  COOLDOWN-TABLE.
010000     05  CD-ENTRY OCCURS 9 TIMES INDEXED BY CD-NDX.
010100         10  CD-TYPE                  PIC X(16).
010200         10  CD-SEVERITY              PIC X(8).
010300         10  CD-LAST-SECS             PIC 9(9) COMP.
010400         10  FILLER                   PIC X(4).
010500 
010600 01  COOLDOWN-TABLE-R REDEFINES COOLDOWN-TABLE.
010700     05  FILLER OCCURS 9 TIMES.
010800         10  FILLER                   PIC X(32).
010900 
011000 01  WS-TREND-WORK.
011100     05  WS-OLD-AVG                   PIC S9(5)V9(2) COMP-3.
011200     05  WS-NEW-AVG                   PIC S9(5)V9(2) COMP-3.
011300     05  WS-TREND-SUB                 PIC 9(3) COMP.
011400     05  WS-SECS-SINCE-RAISED         PIC 9(9) COMP.
011500     05  FILLER                       PIC X(4).
011600 
011700*    04/09/97 LMK - CURRENT TIME-OF-DAY, BROKEN OUT TO SECONDS
011800*    SO A COOLDOWN INTERVAL CAN BE COMPUTED WITHOUT AN
011900*    INTRINSIC FUNCTION.
012000*    08/10/26 TRG - HH/MM/SS ARE NOW LOADED FROM READ-TIMESTAMP
012100*    (SEE 700), NOT FROM ACCEPT ... FROM TIME.
012200 01  WS-CURRENT-TIME                  PIC 9(8).
012300 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
012400     05  WS-CUR-HH                    PIC 9(2).
012500     05  WS-CUR-MM                    PIC 9(2).
012600     05  WS-CUR-SS                    PIC 9(2).
012700     05  WS-CUR-HH-SS                 PIC 9(2).
012800 01  WS-CUR-SECS-OF-DAY                PIC 9(9) COMP.
012900 
013000 01  FLAGS-AND-SWITCHES.
013100     05  ON-COOLDOWN-SW               PIC X(1) VALUE "N".
013200         88  ALERT-ON-COOLDOWN            VALUE "Y".
013300     05  FILLER                       PIC X(4).
013400 
013500 LINKAGE SECTION.
013600 COPY EPREADNG.
013700 
013800 COPY EPTHRSH.
013900 
014000 COPY EPALRTTB.
014100 
014200 01  LK-RETURN-CD                     PIC S9(4) COMP.
014300 
014400 PROCEDURE DIVISION USING READING-REC, THRESHOLD-CONFIG-REC,
014500                           ALERT-CAND-LIST, LK-RETURN-CD.
014600     MOVE ZERO TO LK-RETURN-CD.
014700     MOVE 0 TO ALERT-CAND-COUNT.
014800 
014900     PERFORM 100-APPEND-HISTORY THRU 100-EXIT.
015000     PERFORM 200-EVAL-HEART-RATE THRU 200-EXIT.
015100     PERFORM 300-EVAL-SPO2 THRU 300-EXIT.
015200     PERFORM 400-EVAL-TEMPERATURE THRU 400-EXIT.
015300     PERFORM 500-EVAL-HR-TREND THRU 500-EXIT.
015400     PERFORM 550-EVAL-SPO2-TREND THRU 550-EXIT.
015500     PERFORM 600-EVAL-TEMP-TREND THRU 600-EXIT.
015600 
015700     IF ALERT-CAND-COUNT > 0
015800         PERFORM 700-APPLY-COOLDOWN THRU 700-EXIT.
015900 
016000     GOBACK.
016100 
016200 100-APPEND-HISTORY.
016300*    SLIDES EACH TABLE DOWN ONE ROW WHEN FULL, THEN ADDS THE
016400*    NEW READING AT THE END.  KEEPS THE LAST 60 OF EACH VITAL.
016500     IF HR-HIST-COUNT = 60
016600         PERFORM 110-SHIFT-HR-TABLE THRU 110-EXIT
016700     ELSE
016800         ADD +1 TO HR-HIST-COUNT.
016900     MOVE READ-HEART-RATE TO HR-HIST-VALUE(HR-HIST-COUNT).
017000 
017100     IF SPO2-HIST-COUNT = 60
017200         PERFORM 120-SHIFT-SPO2-TABLE THRU 120-EXIT
017300     ELSE
017400         ADD +1 TO SPO2-HIST-COUNT.
017500     MOVE READ-SPO2 TO SPO2-HIST-VALUE(SPO2-HIST-COUNT).
017600 
017700     IF READ-TEMP-CELSIUS
017800         MOVE READ-TEMP TO WS-CELSIUS-TEMP
017900     ELSE
018000         COMPUTE WS-CELSIUS-TEMP ROUNDED =
018100                 (READ-TEMP - 32) * 5 / 9.
018200 
018300     IF TEMP-HIST-COUNT = 60
018400         PERFORM 130-SHIFT-TEMP-TABLE THRU 130-EXIT
018500     ELSE
018600         ADD +1 TO TEMP-HIST-COUNT.
018700     MOVE WS-CELSIUS-TEMP TO TEMP-HIST-VALUE(TEMP-HIST-COUNT).
018800 100-EXIT.
018900     EXIT.
019000 
019100 110-SHIFT-HR-TABLE.
019200     PERFORM 111-SHIFT-ONE-HR-ROW THRU 111-EXIT
019300         VARYING HR-NDX FROM 1 BY 1 UNTIL HR-NDX > 59.
019400 110-EXIT.
019500     EXIT.
019600 
019700 111-SHIFT-ONE-HR-ROW.
019800     MOVE HR-HIST-VALUE(HR-NDX + 1) TO HR-HIST-VALUE(HR-NDX).
019900 111-EXIT.
020000     EXIT.
020100 
020200 120-SHIFT-SPO2-TABLE.
020300     PERFORM 121-SHIFT-ONE-SPO2-ROW THRU 121-EXIT
020400         VARYING SPO2-NDX FROM 1 BY 1 UNTIL SPO2-NDX > 59.
020500 120-EXIT.
020600     EXIT.
020700 
020800 121-SHIFT-ONE-SPO2-ROW.
020900     MOVE SPO2-HIST-VALUE(SPO2-NDX + 1) TO
021000          SPO2-HIST-VALUE(SPO2-NDX).
021100 121-EXIT.
021200     EXIT.
021300 
021400 130-SHIFT-TEMP-TABLE.
021500     PERFORM 131-SHIFT-ONE-TEMP-ROW THRU 131-EXIT
021600         VARYING TEMP-NDX FROM 1 BY 1 UNTIL TEMP-NDX > 59.
021700 130-EXIT.
021800     EXIT.
021900 
022000 131-SHIFT-ONE-TEMP-ROW.
022100     MOVE TEMP-HIST-VALUE(TEMP-NDX + 1) TO
022200          TEMP-HIST-VALUE(TEMP-NDX).
022300 131-EXIT.
022400     EXIT.
022500 
022600 200-EVAL-HEART-RATE.
022700*    LADDER IS TOP-DOWN AND MUTUALLY EXCLUSIVE WITHIN HEART RATE
022800*    ITSELF - CRITICAL WINS OVER WARNING, THE FIRST MATCH STOPS
022900*    THE LADDER.  08/10/26 RTC - EACH OF THE FOUR BANDS NOW
023000*    CARRIES ITS OWN MESSAGE, BRADYCARDIA (LOW) IS NO LONGER
023100*    LUMPED IN WITH TACHYCARDIA.
023200     IF READ-HEART-RATE < HR-CRIT-MIN
023300         ADD 1 TO ALERT-CAND-COUNT
023400         MOVE "HEART-RATE"     TO ALC-TYPE(ALERT-CAND-COUNT)
023500         MOVE "CRITICAL"       TO ALC-SEVERITY(ALERT-CAND-COUNT)
023600         MOVE "*** CRITICAL BRADYCARDIA DETECTED" TO
023700              ALC-MESSAGE(ALERT-CAND-COUNT)
023800         MOVE READ-HEART-RATE  TO ALC-VALUE(ALERT-CAND-COUNT)
023900         MOVE HR-CRIT-MIN      TO ALC-THRESHOLD(ALERT-CAND-COUNT)
024000         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT)
024100         GO TO 200-EXIT.
024200 
024300     IF READ-HEART-RATE > HR-CRIT-MAX
024400         ADD 1 TO ALERT-CAND-COUNT
024500         MOVE "HEART-RATE"     TO ALC-TYPE(ALERT-CAND-COUNT)
024600         MOVE "CRITICAL"       TO ALC-SEVERITY(ALERT-CAND-COUNT)
024700         MOVE "*** CRITICAL TACHYCARDIA DETECTED" TO
024800              ALC-MESSAGE(ALERT-CAND-COUNT)
024900         MOVE READ-HEART-RATE  TO ALC-VALUE(ALERT-CAND-COUNT)
025000         MOVE HR-CRIT-MAX      TO ALC-THRESHOLD(ALERT-CAND-COUNT)
025100         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT)
025200         GO TO 200-EXIT.
025300 
025400     IF READ-HEART-RATE < HR-MIN
025500         ADD 1 TO ALERT-CAND-COUNT
025600         MOVE "HEART-RATE"     TO ALC-TYPE(ALERT-CAND-COUNT)
025700         MOVE "WARNING"        TO ALC-SEVERITY(ALERT-CAND-COUNT)
025800         MOVE "*** BRADYCARDIA DETECTED" TO
025900              ALC-MESSAGE(ALERT-CAND-COUNT)
026000         MOVE READ-HEART-RATE  TO ALC-VALUE(ALERT-CAND-COUNT)
026100         MOVE HR-MIN           TO ALC-THRESHOLD(ALERT-CAND-COUNT)
026200         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT)
026300         GO TO 200-EXIT.
026400 
026500     IF READ-HEART-RATE > HR-MAX
026600         ADD 1 TO ALERT-CAND-COUNT
026700         MOVE "HEART-RATE"     TO ALC-TYPE(ALERT-CAND-COUNT)
026800         MOVE "WARNING"        TO ALC-SEVERITY(ALERT-CAND-COUNT)
026900         MOVE "*** TACHYCARDIA DETECTED" TO
027000              ALC-MESSAGE(ALERT-CAND-COUNT)
027100         MOVE READ-HEART-RATE  TO ALC-VALUE(ALERT-CAND-COUNT)
027200         MOVE HR-MAX           TO ALC-THRESHOLD(ALERT-CAND-COUNT)
027300         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT).
027400 200-EXIT.
027500     EXIT.
027600 
027700 300-EVAL-SPO2.
027800     IF READ-SPO2 < SPO2-CRIT-MIN
027900         ADD 1 TO ALERT-CAND-COUNT
028000         MOVE "SPO2"           TO ALC-TYPE(ALERT-CAND-COUNT)
028100         MOVE "CRITICAL"       TO ALC-SEVERITY(ALERT-CAND-COUNT)
028200         MOVE "*** SPO2 CRITICALLY LOW" TO
028300              ALC-MESSAGE(ALERT-CAND-COUNT)
028400         MOVE READ-SPO2        TO ALC-VALUE(ALERT-CAND-COUNT)
028500         MOVE SPO2-CRIT-MIN    TO ALC-THRESHOLD(ALERT-CAND-COUNT)
028600         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT)
028700         GO TO 300-EXIT.
028800 
028900     IF READ-SPO2 < SPO2-MIN
029000         ADD 1 TO ALERT-CAND-COUNT
029100         MOVE "SPO2"           TO ALC-TYPE(ALERT-CAND-COUNT)
029200         MOVE "WARNING"        TO ALC-SEVERITY(ALERT-CAND-COUNT)
029300         MOVE "*** SPO2 BELOW NORMAL RANGE" TO
029400              ALC-MESSAGE(ALERT-CAND-COUNT)
029500         MOVE READ-SPO2        TO ALC-VALUE(ALERT-CAND-COUNT)
029600         MOVE SPO2-MIN         TO ALC-THRESHOLD(ALERT-CAND-COUNT)
029700         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT).
029800 300-EXIT.
029900     EXIT.
030000 
030100 400-EVAL-TEMPERATURE.
030200*    THE THRESHOLD TABLE IS ALWAYS IN CELSIUS - CONVERT FIRST.
030300     IF READ-TEMP-CELSIUS
030400         MOVE READ-TEMP TO WS-CELSIUS-TEMP
030500     ELSE
030600         COMPUTE WS-CELSIUS-TEMP ROUNDED =
030700                 (READ-TEMP - 32) * 5 / 9.
030800 
030900*    08/10/26 TRG - FOUR SEPARATE BANDS, EACH WITH ITS OWN
031000*    MESSAGE, PER THE REVISED THRESHOLD SPEC.  THE FEVER BAND
031100*    (TEMP-MAX < T <= TEMP-CRIT-MAX) SPLITS TO CRITICAL AT 38.5C
031200*    RATHER THAN STAYING WARNING ALL THE WAY TO TEMP-CRIT-MAX.
031300     IF WS-CELSIUS-TEMP < TEMP-CRIT-MIN
031400         ADD 1 TO ALERT-CAND-COUNT
031500         MOVE "TEMPERATURE"    TO ALC-TYPE(ALERT-CAND-COUNT)
031600         MOVE "CRITICAL"       TO ALC-SEVERITY(ALERT-CAND-COUNT)
031700         MOVE "*** CRITICAL HYPOTHERMIA DETECTED" TO
031800              ALC-MESSAGE(ALERT-CAND-COUNT)
031900         MOVE WS-CELSIUS-TEMP  TO ALC-VALUE(ALERT-CAND-COUNT)
032000         MOVE TEMP-CRIT-MIN    TO ALC-THRESHOLD(ALERT-CAND-COUNT)
032100         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT)
032200         GO TO 400-EXIT.
032300 
032400     IF WS-CELSIUS-TEMP > TEMP-CRIT-MAX
032500         ADD 1 TO ALERT-CAND-COUNT
032600         MOVE "TEMPERATURE"    TO ALC-TYPE(ALERT-CAND-COUNT)
032700         MOVE "CRITICAL"       TO ALC-SEVERITY(ALERT-CAND-COUNT)
032800         MOVE "*** CRITICAL HYPERTHERMIA DETECTED" TO
032900              ALC-MESSAGE(ALERT-CAND-COUNT)
033000         MOVE WS-CELSIUS-TEMP  TO ALC-VALUE(ALERT-CAND-COUNT)
033100         MOVE TEMP-CRIT-MAX    TO ALC-THRESHOLD(ALERT-CAND-COUNT)
033200         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT)
033300         GO TO 400-EXIT.
033400 
033500     IF WS-CELSIUS-TEMP < TEMP-MIN
033600         ADD 1 TO ALERT-CAND-COUNT
033700         MOVE "TEMPERATURE"    TO ALC-TYPE(ALERT-CAND-COUNT)
033800         MOVE "WARNING"        TO ALC-SEVERITY(ALERT-CAND-COUNT)
033900         MOVE "*** LOW BODY TEMPERATURE DETECTED" TO
034000              ALC-MESSAGE(ALERT-CAND-COUNT)
034100         MOVE WS-CELSIUS-TEMP  TO ALC-VALUE(ALERT-CAND-COUNT)
034200         MOVE TEMP-MIN         TO ALC-THRESHOLD(ALERT-CAND-COUNT)
034300         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT)
034400         GO TO 400-EXIT.
034500 
034600     IF WS-CELSIUS-TEMP > TEMP-MAX
034700         ADD 1 TO ALERT-CAND-COUNT
034800         MOVE "TEMPERATURE"    TO ALC-TYPE(ALERT-CAND-COUNT)
034900         MOVE "*** FEVER DETECTED" TO
035000              ALC-MESSAGE(ALERT-CAND-COUNT)
035100         MOVE WS-CELSIUS-TEMP  TO ALC-VALUE(ALERT-CAND-COUNT)
035200         MOVE TEMP-MAX         TO ALC-THRESHOLD(ALERT-CAND-COUNT)
035300         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT)
035400         IF WS-CELSIUS-TEMP < 38.5
035500             MOVE "WARNING" TO ALC-SEVERITY(ALERT-CAND-COUNT)
035600         ELSE
035700             MOVE "CRITICAL" TO ALC-SEVERITY(ALERT-CAND-COUNT).
035800 400-EXIT.
035900     EXIT.
036000 
036100 500-EVAL-HR-TREND.
036200*    NEEDS AT LEAST 10 READINGS - COMPARES THE AVERAGE OF THE
036300*    LAST 5 AGAINST THE AVERAGE OF THE 5 BEFORE THAT.
036400*    08/10/26 TRG - RISE ONLY, PER THE REVISED TREND SPEC; A
036500*    FALLING AVERAGE IS NOT A TREND ALERT CONDITION HERE.
036600     IF HR-HIST-COUNT < 10
036700         GO TO 500-EXIT.
036800 
036900     PERFORM 510-AVG-LAST-5-HR THRU 510-EXIT.
037000     PERFORM 520-AVG-PREV-5-HR THRU 520-EXIT.
037100 
037200     IF WS-NEW-AVG > WS-OLD-AVG + 20
037300         ADD 1 TO ALERT-CAND-COUNT
037400         MOVE "HEART-RATE-TREND" TO ALC-TYPE(ALERT-CAND-COUNT)
037500         MOVE "WARNING"        TO ALC-SEVERITY(ALERT-CAND-COUNT)
037600         MOVE "*** RAPID HEART RATE INCREASE DETECTED" TO
037700              ALC-MESSAGE(ALERT-CAND-COUNT)
037800         MOVE WS-NEW-AVG       TO ALC-VALUE(ALERT-CAND-COUNT)
037900         MOVE WS-OLD-AVG       TO ALC-THRESHOLD(ALERT-CAND-COUNT)
038000         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT).
038100 500-EXIT.
038200     EXIT.
038300 
038400 510-AVG-LAST-5-HR.
038500     MOVE ZERO TO WS-NEW-AVG.
038600     PERFORM 511-ADD-ONE-HR-NEW THRU 511-EXIT
038700         VARYING WS-TREND-SUB FROM HR-HIST-COUNT BY -1
038800         UNTIL WS-TREND-SUB < HR-HIST-COUNT - 4.
038900     DIVIDE WS-NEW-AVG BY 5 GIVING WS-NEW-AVG ROUNDED.
039000 510-EXIT.
039100     EXIT.
039200 
039300 511-ADD-ONE-HR-NEW.
039400     ADD HR-HIST-VALUE(WS-TREND-SUB) TO WS-NEW-AVG.
039500 511-EXIT.
039600     EXIT.
039700 
039800 520-AVG-PREV-5-HR.
039900     MOVE ZERO TO WS-OLD-AVG.
040000     PERFORM 521-ADD-ONE-HR-OLD THRU 521-EXIT
040100         VARYING WS-TREND-SUB FROM HR-HIST-COUNT - 5
040200         BY -1 UNTIL WS-TREND-SUB < HR-HIST-COUNT - 9.
040300     DIVIDE WS-OLD-AVG BY 5 GIVING WS-OLD-AVG ROUNDED.
040400 520-EXIT.
040500     EXIT.
040600 
040700 521-ADD-ONE-HR-OLD.
040800     ADD HR-HIST-VALUE(WS-TREND-SUB) TO WS-OLD-AVG.
040900 521-EXIT.
041000     EXIT.
041100 
041200 550-EVAL-SPO2-TREND.
041300     IF SPO2-HIST-COUNT < 10
041400         GO TO 550-EXIT.
041500 
041600     PERFORM 560-AVG-LAST-5-SPO2 THRU 560-EXIT.
041700     PERFORM 570-AVG-PREV-5-SPO2 THRU 570-EXIT.
041800 
041900     IF WS-NEW-AVG < WS-OLD-AVG - 3
042000         ADD 1 TO ALERT-CAND-COUNT
042100         MOVE "SPO2-TREND"     TO ALC-TYPE(ALERT-CAND-COUNT)
042200         MOVE "WARNING"        TO ALC-SEVERITY(ALERT-CAND-COUNT)
042300         MOVE "*** SPO2 TRENDING DOWNWARD" TO
042400              ALC-MESSAGE(ALERT-CAND-COUNT)
042500         MOVE WS-NEW-AVG       TO ALC-VALUE(ALERT-CAND-COUNT)
042600         MOVE WS-OLD-AVG       TO ALC-THRESHOLD(ALERT-CAND-COUNT)
042700         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT).
042800 550-EXIT.
042900     EXIT.
043000 
043100 560-AVG-LAST-5-SPO2.
043200     MOVE ZERO TO WS-NEW-AVG.
043300     PERFORM 561-ADD-ONE-SPO2-NEW THRU 561-EXIT
043400         VARYING WS-TREND-SUB FROM SPO2-HIST-COUNT BY -1
043500         UNTIL WS-TREND-SUB < SPO2-HIST-COUNT - 4.
043600     DIVIDE WS-NEW-AVG BY 5 GIVING WS-NEW-AVG ROUNDED.
043700 560-EXIT.
043800     EXIT.
043900 
044000 561-ADD-ONE-SPO2-NEW.
044100     ADD SPO2-HIST-VALUE(WS-TREND-SUB) TO WS-NEW-AVG.
044200 561-EXIT.
044300     EXIT.
044400 
044500 570-AVG-PREV-5-SPO2.
044600     MOVE ZERO TO WS-OLD-AVG.
044700     PERFORM 571-ADD-ONE-SPO2-OLD THRU 571-EXIT
044800         VARYING WS-TREND-SUB FROM SPO2-HIST-COUNT - 5
044900         BY -1 UNTIL WS-TREND-SUB < SPO2-HIST-COUNT - 9.
045000     DIVIDE WS-OLD-AVG BY 5 GIVING WS-OLD-AVG ROUNDED.
045100 570-EXIT.
045200     EXIT.
045300 
045400 571-ADD-ONE-SPO2-OLD.
045500     ADD SPO2-HIST-VALUE(WS-TREND-SUB) TO WS-OLD-AVG.
045600 571-EXIT.
045700     EXIT.
045800 
045900 600-EVAL-TEMP-TREND.
046000*    08/10/26 TRG - RISE ONLY, INFO SEVERITY, 0.5C THRESHOLD -
046100*    THIS IS AN EARLY-WARNING TREND, NOT A THRESHOLD BREACH, SO
046200*    IT DOES NOT CARRY WARNING/CRITICAL SEVERITY LIKE THE OTHERS.
046300     IF TEMP-HIST-COUNT < 10
046400         GO TO 600-EXIT.
046500 
046600     PERFORM 610-AVG-LAST-5-TEMP THRU 610-EXIT.
046700     PERFORM 620-AVG-PREV-5-TEMP THRU 620-EXIT.
046800 
046900     IF WS-NEW-AVG > WS-OLD-AVG + 0.5
047000         ADD 1 TO ALERT-CAND-COUNT
047100         MOVE "TEMP-TREND"     TO ALC-TYPE(ALERT-CAND-COUNT)
047200         MOVE "INFO"           TO ALC-SEVERITY(ALERT-CAND-COUNT)
047300         MOVE "*** RISING TEMPERATURE TREND DETECTED" TO
047400              ALC-MESSAGE(ALERT-CAND-COUNT)
047500         MOVE WS-NEW-AVG       TO ALC-VALUE(ALERT-CAND-COUNT)
047600         MOVE WS-OLD-AVG       TO ALC-THRESHOLD(ALERT-CAND-COUNT)
047700         MOVE "N" TO ALC-SUPPRESSED-SW(ALERT-CAND-COUNT).
047800 600-EXIT.
047900     EXIT.
048000 
048100 610-AVG-LAST-5-TEMP.
048200     MOVE ZERO TO WS-NEW-AVG.
048300     PERFORM 611-ADD-ONE-TEMP-NEW THRU 611-EXIT
048400         VARYING WS-TREND-SUB FROM TEMP-HIST-COUNT BY -1
048500         UNTIL WS-TREND-SUB < TEMP-HIST-COUNT - 4.
048600     DIVIDE WS-NEW-AVG BY 5 GIVING WS-NEW-AVG ROUNDED.
048700 610-EXIT.
048800     EXIT.
048900 
049000 611-ADD-ONE-TEMP-NEW.
049100     ADD TEMP-HIST-VALUE(WS-TREND-SUB) TO WS-NEW-AVG.
049200 611-EXIT.
049300     EXIT.
049400 
049500 620-AVG-PREV-5-TEMP.
049600     MOVE ZERO TO WS-OLD-AVG.
049700     PERFORM 621-ADD-ONE-TEMP-OLD THRU 621-EXIT
049800         VARYING WS-TREND-SUB FROM TEMP-HIST-COUNT - 5
049900         BY -1 UNTIL WS-TREND-SUB < TEMP-HIST-COUNT - 9.
050000     DIVIDE WS-OLD-AVG BY 5 GIVING WS-OLD-AVG ROUNDED.
050100 620-EXIT.
050200     EXIT.
050300 
050400 621-ADD-ONE-TEMP-OLD.
050500     ADD TEMP-HIST-VALUE(WS-TREND-SUB) TO WS-OLD-AVG.
050600 621-EXIT.
050700     EXIT.
050800 
050900 700-APPLY-COOLDOWN.
051000*    04/09/97 LMK - SUPPRESSES REPEAT ALERTS OF THE SAME TYPE
051100*    AND SEVERITY UNTIL COOLDOWN-SECONDS HAVE PASSED.  THE
051200*    TABLE HOLDS ONE ENTRY PER TYPE/SEVERITY EVER SEEN.
051300*    08/10/26 TRG - CLOCKS OFF READ-TIMESTAMP'S OWN HH:MM:SS
051400*    (POSITIONS 12-19) INSTEAD OF ACCEPT ... FROM TIME.  A
051500*    BATCH RUN REPLAYS A WHOLE DAY OF READINGS IN A FEW SECONDS
051600*    OF REAL WALL-CLOCK TIME, SO THE JOB CLOCK NEVER LET THE
051700*    COOLDOWN WINDOW ELAPSE - THE READING'S OWN TIMESTAMP IS
051800*    THE ONLY CLOCK THAT MOVES ON THIS RUN.  ALSO NOW WALKS
051900*    EVERY CANDIDATE THIS CALL RAISED, NOT JUST ONE.
052000     MOVE READ-TIMESTAMP(12:2) TO WS-CUR-HH.
052100     MOVE READ-TIMESTAMP(15:2) TO WS-CUR-MM.
052200     MOVE READ-TIMESTAMP(18:2) TO WS-CUR-SS.
052300     COMPUTE WS-CUR-SECS-OF-DAY =
052400             (WS-CUR-HH * 3600) + (WS-CUR-MM * 60) + WS-CUR-SS.
052500 
052600     PERFORM 705-APPLY-ONE-COOLDOWN THRU 705-EXIT
052700         VARYING ALC-NDX FROM 1 BY 1
052800         UNTIL ALC-NDX > ALERT-CAND-COUNT.
052900 700-EXIT.
053000     EXIT.
053100 
053200 705-APPLY-ONE-COOLDOWN.
053300     MOVE "N" TO ON-COOLDOWN-SW.
053400     SET CD-NDX TO 1.
053500     SEARCH CD-ENTRY
053600         AT END
053700             PERFORM 710-ADD-COOLDOWN-ENTRY THRU 710-EXIT
053800         WHEN  CD-TYPE(CD-NDX) = ALC-TYPE(ALC-NDX)
053900         AND   CD-SEVERITY(CD-NDX) = ALC-SEVERITY(ALC-NDX)
054000             PERFORM 720-CHECK-COOLDOWN-ENTRY THRU 720-EXIT.
054100     IF ALERT-ON-COOLDOWN
054200         MOVE "Y" TO ALC-SUPPRESSED-SW(ALC-NDX).
054300 705-EXIT.
054400     EXIT.
054500 
054600 710-ADD-COOLDOWN-ENTRY.
054700*    FIRST TIME THIS TYPE/SEVERITY HAS EVER FIRED - THE TABLE
054800*    IS SIZED TO THE NUMBER OF DISTINCT TYPE/SEVERITY PAIRS
054900*    THE ANALYZER CAN RAISE, SO THIS ALWAYS FINDS A SLOT.
055000     PERFORM 711-FILL-ONE-COOLDOWN-SLOT THRU 711-EXIT
055100         VARYING CD-NDX FROM 1 BY 1 UNTIL CD-NDX > 9.
055200 710-EXIT.
055300     EXIT.
055400 
055500 711-FILL-ONE-COOLDOWN-SLOT.
055600     IF CD-TYPE(CD-NDX) = SPACES
055700         MOVE ALC-TYPE(ALC-NDX) TO CD-TYPE(CD-NDX)
055800         MOVE ALC-SEVERITY(ALC-NDX) TO CD-SEVERITY(CD-NDX)
055900         MOVE WS-CUR-SECS-OF-DAY TO CD-LAST-SECS(CD-NDX)
056000         SET CD-NDX TO 10.
056100 711-EXIT.
056200     EXIT.
056300 
056400 720-CHECK-COOLDOWN-ENTRY.
056500     IF WS-CUR-SECS-OF-DAY >= CD-LAST-SECS(CD-NDX)
056600         COMPUTE WS-SECS-SINCE-RAISED =
056700                 WS-CUR-SECS-OF-DAY - CD-LAST-SECS(CD-NDX)
056800     ELSE
056900*        TIME-OF-DAY WRAPPED PAST MIDNIGHT SINCE THE LAST
057000*        ALERT OF THIS TYPE - TREAT AS COOLDOWN EXPIRED.
057100         MOVE 999999 TO WS-SECS-SINCE-RAISED.
057200 
057300     IF WS-SECS-SINCE-RAISED < COOLDOWN-SECONDS
057400         MOVE "Y" TO ON-COOLDOWN-SW
057500     ELSE
057600         MOVE WS-CUR-SECS-OF-DAY TO CD-LAST-SECS(CD-NDX).
057700 720-EXIT.
057800     EXIT.
