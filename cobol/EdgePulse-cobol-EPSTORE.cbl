000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EPSTORE.
000300 AUTHOR. R T CHANDRA.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/17/94.
000600 DATE-COMPILED. 06/17/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE ONLY WRITER OF THE READINGS
001300*          TABLE (READINGS-OUT) AND THE ALERTS TABLE (ALERTS-
001400*          OUT).  EPVALMON CALLS IT ONCE PER ACCEPTED READING
001500*          AND ONCE PER ALERT RAISED, PASSING A ONE-CHARACTER
001600*          FUNCTION SWITCH TO SAY WHICH TABLE TO APPEND TO.
001700*
001800*          BOTH FILES ARE OPENED ON THE FIRST CALL OF THE RUN
001900*          AND STAY OPEN UNTIL EPVALMON SENDS THE CLOSE
002000*          REQUEST AT END-OF-JOB.  KEEPING THE OPEN/CLOSE
002100*          LOGIC HERE MEANS ANY FUTURE STEP THAT NEEDS TO
002200*          APPEND TO THESE TABLES CAN CALL THIS SAME PROGRAM
002300*          INSTEAD OF OWNING ITS OWN COPY OF THE FDS.
002400*
002500******************************************************************
002600*CHANGE LOG
002700*06/17/94  RTC  ORIGINAL PROGRAM
002800*09/02/96  LMK  OPEN-ONCE/CLOSE-ON-REQUEST SHAPE ADDED SO
002900*09/02/96  LMK  MULTIPLE CALLING STEPS CAN SHARE THIS PROGRAM
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT READINGS-OUT
003800     ASSIGN TO UT-S-READOUT
003900       ORGANIZATION IS SEQUENTIAL
004000       FILE STATUS IS RFCODE.
004100 
004200     SELECT ALERTS-OUT
004300     ASSIGN TO UT-S-ALRTOUT
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS IS AFCODE.
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900****** APPEND-ONLY - ONE RECORD PER READING ACCEPTED BY EPVALMON
005000 FD  READINGS-OUT
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 40 CHARACTERS
005400     BLOCK CONTAINS 0 RECORDS
005500     DATA RECORD IS READING-REC-OUT.
005600 01  READING-REC-OUT                 PIC X(40).
005700 
005800*    ALTERNATE VIEW OF THE OUTPUT RECORD SO THE LEADING
005900*    TIMESTAMP CAN BE PULLED OUT FOR THE ERROR MESSAGE
006000*    WITHOUT DISTURBING THE MAIN RECORD LAYOUT COPYBOOK.
006100 01  READING-REC-OUT-R REDEFINES READING-REC-OUT.
006200     05  RRO-TIMESTAMP-VIEW          PIC X(19).
006300     05  FILLER                      PIC X(21).
006400 
006500****** APPEND-ONLY - ONE RECORD PER ALERT RAISED BY EPANLYZE
006600 FD  ALERTS-OUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 140 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS ALERT-REC-OUT.
007200 01  ALERT-REC-OUT                   PIC X(140).
007300 
007400 WORKING-STORAGE SECTION.
007500 01  FILE-STATUS-CODES.
007600     05  RFCODE                      PIC X(2).
007700         88  CODE-WRITE-READING          VALUE SPACES.
007800     05  AFCODE                      PIC X(2).
007900         88  CODE-WRITE-ALERT             VALUE SPACES.
008000 
008100*    RAW-BYTE VIEW OF THE TWO FILE STATUS CODES - USED WHEN
008200*    THE OPERATOR CONSOLE MESSAGE IS BUILT ON AN ABEND.
008300 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES
008400                                    PIC X(4).
008500 
008600 01  FLAGS-AND-SWITCHES.
008700     05  FILES-OPEN-SW               PIC X(1) VALUE "N".
008800         88  STORE-FILES-ARE-OPEN        VALUE "Y".
008900     05  FILLER                      PIC X(4).
009000 
009100*    RAW-BYTE VIEW OF THE OPEN/CLOSE SWITCH FOR THE SAME
009200*    CONSOLE DUMP LINE MENTIONED ABOVE.
009300 01  FLAGS-AND-SWITCHES-R REDEFINES FLAGS-AND-SWITCHES
009400                                    PIC X(5).
009500 
009600 01  WS-CALL-COUNTERS.
009700     05  WS-READING-CALLS            PIC 9(7) COMP VALUE ZERO.
009800     05  WS-ALERT-CALLS              PIC 9(7) COMP VALUE ZERO.
009900     05  FILLER                      PIC X(4).
010000 
010100 LINKAGE SECTION.
010200 01  LK-FUNCTION-SW                  PIC X(01).
010300     88  LK-REQ-READING                  VALUE "R".
010400     88  LK-REQ-ALERT                     VALUE "A".
010500     88  LK-REQ-CLOSE                     VALUE "C".
010600 
010700 COPY EPREADNG.
010800 
010900 COPY EPALERT.
011000 
011100 01  LK-RETURN-CD                    PIC S9(4) COMP.
011200 
011300 PROCEDURE DIVISION USING LK-FUNCTION-SW, READING-REC,
011400                           ALERT-REC, LK-RETURN-CD.
011500     MOVE ZERO TO LK-RETURN-CD.
011600 
011700     IF NOT STORE-FILES-ARE-OPEN
011800         PERFORM 100-OPEN-STORE-FILES THRU 100-EXIT.
011900 
012000     EVALUATE TRUE
012100         WHEN LK-REQ-READING
012200             PERFORM 200-STORE-READING THRU 200-EXIT
012300         WHEN LK-REQ-ALERT
012400             PERFORM 300-STORE-ALERT THRU 300-EXIT
012500         WHEN LK-REQ-CLOSE
012600             PERFORM 900-CLOSE-STORE-FILES THRU 900-EXIT
012700         WHEN OTHER
012800             MOVE -1 TO LK-RETURN-CD
012900     END-EVALUATE.
013000 
013100     GOBACK.
013200 
013300 100-OPEN-STORE-FILES.
013400     OPEN OUTPUT READINGS-OUT.
013500     OPEN OUTPUT ALERTS-OUT.
013600     MOVE "Y" TO FILES-OPEN-SW.
013700 100-EXIT.
013800     EXIT.
013900 
014000 200-STORE-READING.
014100     WRITE READING-REC-OUT FROM READING-REC.
014200     IF NOT CODE-WRITE-READING
014300         DISPLAY "EPSTORE WRITE ERROR READING TS="
014400                 RRO-TIMESTAMP-VIEW " STATUS=" RFCODE
014500                 UPON CONSOLE
014600         MOVE -1 TO LK-RETURN-CD
014700     ELSE
014800         ADD +1 TO WS-READING-CALLS.
014900 200-EXIT.
015000     EXIT.
015100 
015200 300-STORE-ALERT.
015300     WRITE ALERT-REC-OUT FROM ALERT-REC.
015400     IF NOT CODE-WRITE-ALERT
015500         MOVE -1 TO LK-RETURN-CD
015600     ELSE
015700         ADD +1 TO WS-ALERT-CALLS.
015800 300-EXIT.
015900     EXIT.
016000 
016100 900-CLOSE-STORE-FILES.
016200     IF STORE-FILES-ARE-OPEN
016300         CLOSE READINGS-OUT, ALERTS-OUT
016400         DISPLAY "EPSTORE READINGS WRITTEN " WS-READING-CALLS
016500                 " ALERTS WRITTEN " WS-ALERT-CALLS
016600                 " LAST STATUS " FILE-STATUS-CODES-R
016700                 " SWITCH WAS " FLAGS-AND-SWITCHES-R
016800                 UPON CONSOLE
016900         MOVE "N" TO FILES-OPEN-SW.
017000 900-EXIT.
017100     EXIT.
