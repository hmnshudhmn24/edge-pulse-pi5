000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EPROUTER.
000300 AUTHOR. R T CHANDRA.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/16/94.
000600 DATE-COMPILED. 06/16/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS CALLED ONCE PER ALERT RAISED BY
001300*          EPANLYZE.  IT PICKS THE NOTIFICATION CHANNELS FOR THE
001400*          ALERT'S SEVERITY, BUILDS THE SMS-STYLE MESSAGE TEXT
001500*          AND THE LOCAL-CONSOLE INDICATOR CODE, AND KEEPS A
001600*          RING BUFFER OF THE LAST 1000 ALERTS ROUTED THIS RUN.
001700*          THE RING BUFFER LIVES IN THIS SUBPROGRAM'S OWN
001800*          WORKING STORAGE, WHICH PERSISTS ACROSS CALLS FOR THE
001900*          LIFE OF THE RUN UNIT.
002000*
002100*          NO ACTUAL EMAIL OR SMS TRAFFIC IS GENERATED HERE -
002200*          THAT IS HANDLED BY THE ON-LINE NOTIFICATION MONITOR.
002300*          THIS STEP ONLY DECIDES WHICH CHANNELS APPLY AND
002400*          FORMATS THE TEXT FOR THEM.
002500*
002600******************************************************************
002700*CHANGE LOG
002800*06/16/94  RTC  ORIGINAL PROGRAM
002900*09/02/96  LMK  ADDED RING BUFFER FOR ALERT HISTORY
003000*02/11/99  JS   Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
003100*02/11/99  JS   AND FOUND COMPLIANT, NO CHANGES REQUIRED
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800 
003900 DATA DIVISION.
004000 FILE SECTION.
004100 
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  WS-SEV-UPPER                PIC X(8).
004500     05  FILLER                      PIC X(4).
004600 
004700*    09/02/96 LMK - RING BUFFER OF THE LAST 1000 ALERTS ROUTED.
004800*    WHEN FULL, THE OLDEST ENTRY IS OVERWRITTEN NEXT (RING-NEXT
004900*    WRAPS BACK TO 1).
005000 01  ALERT-HISTORY-TABLE.
005100     05  HIST-ENTRY OCCURS 1000 TIMES.
005200         10  HIST-TYPE                PIC X(16).
005300         10  HIST-SEVERITY            PIC X(8).
005400         10  HIST-TIMESTAMP           PIC X(19).
005500         10  FILLER                   PIC X(5).
005600 
005700 01  ALERT-HISTORY-TABLE-R REDEFINES ALERT-HISTORY-TABLE.
005800     05  FILLER OCCURS 1000 TIMES.
005900         10  FILLER                   PIC X(48).
006000 
006100 01  RING-BUFFER-CTLS.
006200     05  RING-NEXT                    PIC 9(4) COMP VALUE 1.
006300     05  RING-COUNT                   PIC 9(4) COMP VALUE 0.
006400     05  FILLER                       PIC X(4).
006500 
006600 01  WS-SMS-TEXT                      PIC X(200).
006700 
006800 01  WS-SMS-TEXT-R REDEFINES WS-SMS-TEXT.
006900     05  WS-SMS-CHARS OCCURS 200 TIMES PIC X(1).
007000 
007100 01  WS-SMS-SUB                       PIC 9(3) COMP.
007200 
007300 01  WS-LOCAL-INDICATOR.
007400     05  WS-LOCAL-COLOR               PIC X(6).
007500     05  WS-LOCAL-BEEP-CNT            PIC 9(1).
007600     05  WS-LOCAL-BEEP-KIND           PIC X(5).
007700     05  FILLER                       PIC X(4).
007800 
007900 01  WS-LOCAL-INDICATOR-R REDEFINES WS-LOCAL-INDICATOR
008000                                     PIC X(16).
008100 
008200 LINKAGE SECTION.
008300 COPY EPALERT.
008400 
008500 01  LK-RETURN-CD                     PIC S9(4) COMP.
008600 
008700 PROCEDURE DIVISION USING ALERT-REC, LK-RETURN-CD.
008800     MOVE ZERO TO LK-RETURN-CD.
008900 
009000     PERFORM 100-SELECT-CHANNELS THRU 100-EXIT.
009100     PERFORM 200-BUILD-SMS-TEXT THRU 200-EXIT.
009200     PERFORM 300-APPEND-RING-BUFFER THRU 300-EXIT.
009300 
009400     GOBACK.
009500 
009600 100-SELECT-CHANNELS.
009700*    CHANNEL SELECTION IS INFORMATIONAL ONLY IN THIS STEP - THE
009800*    ON-LINE NOTIFICATION MONITOR READS ALRT-SEVERITY DIRECTLY
009900*    OFF THE ALERTS-OUT FILE TO DECIDE WHERE TO SEND EACH ONE.
010000*    CRITICAL GOES TO EMAIL, SMS AND LOCAL; WARNING GOES TO
010100*    EMAIL AND LOCAL; INFO GOES TO LOCAL ONLY.
010200     EVALUATE TRUE
010300         WHEN ALRT-SEV-CRITICAL
010400             PERFORM 110-SET-LOCAL-CRITICAL THRU 110-EXIT
010500         WHEN ALRT-SEV-WARNING
010600             PERFORM 120-SET-LOCAL-WARNING THRU 120-EXIT
010700         WHEN ALRT-SEV-INFO
010800             PERFORM 130-SET-LOCAL-INFO THRU 130-EXIT
010900         WHEN OTHER
011000             PERFORM 130-SET-LOCAL-INFO THRU 130-EXIT
011100     END-EVALUATE.
011200 100-EXIT.
011300     EXIT.
011400 
011500 110-SET-LOCAL-CRITICAL.
011600*    RED / 3 LONG BEEPS
011700     MOVE "RED"   TO WS-LOCAL-COLOR.
011800     MOVE 3       TO WS-LOCAL-BEEP-CNT.
011900     MOVE "LONG"  TO WS-LOCAL-BEEP-KIND.
012000     PERFORM 140-DISPLAY-LOCAL THRU 140-EXIT.
012100 110-EXIT.
012200     EXIT.
012300 
012400 120-SET-LOCAL-WARNING.
012500*    YELLOW / 2 SHORT BEEPS
012600     MOVE "YELLOW" TO WS-LOCAL-COLOR.
012700     MOVE 2        TO WS-LOCAL-BEEP-CNT.
012800     MOVE "SHORT"  TO WS-LOCAL-BEEP-KIND.
012900     PERFORM 140-DISPLAY-LOCAL THRU 140-EXIT.
013000 120-EXIT.
013100     EXIT.
013200 
013300 130-SET-LOCAL-INFO.
013400*    BLUE / 1 SHORT BEEP
013500     MOVE "BLUE"  TO WS-LOCAL-COLOR.
013600     MOVE 1       TO WS-LOCAL-BEEP-CNT.
013700     MOVE "SHORT" TO WS-LOCAL-BEEP-KIND.
013800     PERFORM 140-DISPLAY-LOCAL THRU 140-EXIT.
013900 130-EXIT.
014000     EXIT.
014100 
014200 140-DISPLAY-LOCAL.
014300*    THE LOCAL CONSOLE CHANNEL - JUST A DISPLAY IN THIS BATCH
014400*    STEP.  THE ON-LINE MONITOR DRIVES THE ACTUAL NURSE-STATION
014500*    HARDWARE FROM THE SAME COLOR/BEEP CODES.
014600     DISPLAY "LOCAL ALERT " ALRT-TYPE " " WS-LOCAL-INDICATOR-R
014700             UPON CONSOLE.
014800 140-EXIT.
014900     EXIT.
015000 
015100 200-BUILD-SMS-TEXT.
015200*    SMS TEXT IS SEVERITY (UPPERCASE) FOLLOWED BY ": " AND THE
015300*    ALERT MESSAGE, TRUNCATED TO 160 CHARACTERS.  THE SHOP'S
015400*    SEVERITY VALUES ARE ALREADY UPPERCASE SO NO FOLDING IS
015500*    NEEDED HERE.
015600     MOVE SPACES TO WS-SMS-TEXT.
015700     MOVE ALRT-SEVERITY TO WS-SEV-UPPER.
015800     STRING WS-SEV-UPPER    DELIMITED BY SPACE
015900            ": "            DELIMITED BY SIZE
016000            ALRT-MESSAGE    DELIMITED BY SIZE
016100            INTO WS-SMS-TEXT.
016200 
016300     PERFORM 210-TRIM-SMS-TEXT THRU 210-EXIT.
016400 200-EXIT.
016500     EXIT.
016600 
016700 210-TRIM-SMS-TEXT.
016800*    BLANKS OUT ANYTHING PAST CHARACTER 160 - THE SMS GATEWAY
016900*    ON-LINE REJECTS ANYTHING LONGER THAN THAT.
017000     PERFORM 211-BLANK-ONE-SMS-CHAR THRU 211-EXIT
017100         VARYING WS-SMS-SUB FROM 161 BY 1 UNTIL WS-SMS-SUB > 200.
017200 210-EXIT.
017300     EXIT.
017400 
017500 211-BLANK-ONE-SMS-CHAR.
017600     MOVE SPACE TO WS-SMS-CHARS(WS-SMS-SUB).
017700 211-EXIT.
017800     EXIT.
017900 
018000 300-APPEND-RING-BUFFER.
018100     MOVE ALRT-TYPE TO HIST-TYPE(RING-NEXT).
018200     MOVE ALRT-SEVERITY TO HIST-SEVERITY(RING-NEXT).
018300     MOVE ALRT-TIMESTAMP TO HIST-TIMESTAMP(RING-NEXT).
018400 
018500     IF RING-COUNT < 1000
018600         ADD +1 TO RING-COUNT.
018700 
018800     IF RING-NEXT = 1000
018900         MOVE 1 TO RING-NEXT
019000     ELSE
019100         ADD +1 TO RING-NEXT.
019200 300-EXIT.
019300     EXIT.
