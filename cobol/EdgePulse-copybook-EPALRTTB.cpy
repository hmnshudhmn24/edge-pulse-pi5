000100******************************************************************
000200*EPALRTTB - CANDIDATE ALERT LIST RETURNED BY THE ANALYZER
000300*
000400*          THE ANALYZER SUBPROGRAM CAN RAISE MORE THAN ONE ALERT
000500*          FOR A SINGLE READING - HEART RATE, SPO2 AND
000600*          TEMPERATURE ARE INDEPENDENT VITALS AND EACH CAN BREACH
000700*          ITS OWN THRESHOLD OR TREND RULE ON THE SAME READING.
000800*          THIS TABLE HOLDS ONE ENTRY PER RULE THAT FIRED (AT
000900*          MOST SIX - ONE FOR EACH OF THE SIX RULE PARAGRAPHS IN
001000*          EPANLYZE).  THE COOLDOWN FILTER MARKS THE ENTRIES
001100*          THAT ARE STILL INSIDE THEIR SUPPRESSION WINDOW SO THE
001200*          CALLER KNOWS NOT TO WRITE THEM TO THE ALERTS TABLE.
001300******************************************************************
001400*CHANGE LOG
001500*08/10/26  TRG  TKT#6128 ORIGINAL LAYOUT - REPLACES THE OLD
001600*               ONE-ALERT-PER-CALL LINKAGE (ALERT-REC PLUS A
001700*               SINGLE RAISED-ALERT SWITCH) SO EPANLYZE CAN HAND
001800*               BACK ONE ENTRY PER VITAL SIGN THAT BREACHES
001900******************************************************************
002000 01  ALERT-CAND-LIST.
002100     05  ALERT-CAND-COUNT            PIC 9(1) COMP.
002200     05  ALERT-CAND-ENTRY OCCURS 6 TIMES
002300                           INDEXED BY ALC-NDX.
002400         10  ALC-TYPE                PIC X(16).
002500         10  ALC-SEVERITY            PIC X(8).
002600         10  ALC-MESSAGE             PIC X(80).
002700         10  ALC-VALUE               PIC S9(3)V9(1).
002800         10  ALC-THRESHOLD           PIC S9(3)V9(1).
002900         10  ALC-SUPPRESSED-SW       PIC X(1).
003000             88  ALC-SUPPRESSED          VALUE "Y".
003100             88  ALC-NOT-SUPPRESSED      VALUE "N".
003200         10  FILLER                  PIC X(3).
003300     05  FILLER                      PIC X(4).
