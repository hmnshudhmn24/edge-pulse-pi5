000100******************************************************************
000200*EPSTATR - VITAL SIGN STATISTICS RECORD LAYOUT
000300*
000400*          ONE RECORD PER VITAL SIGN, WRITTEN AT END-OF-RUN BY
000500*          THE MONITOR DRIVER AND ON DEMAND BY THE PERIOD
000600*          STATISTICS STEP.  STAT-CURRENT CARRIES THE MOST
000700*          RECENT READING SEEN FOR THAT VITAL AT THE TIME THE
000800*          RECORD WAS WRITTEN.
000900******************************************************************
001000*CHANGE LOG
001100*06/20/94  RTC  ORIGINAL LAYOUT FOR EDGEPULSE CONVERSION
001200******************************************************************
001300 01  STATISTICS-REC.
001400     05  STAT-VITAL                  PIC X(12).
001500         88  STAT-VITAL-HEART-RATE       VALUE "HEART-RATE".
001600         88  STAT-VITAL-SPO2             VALUE "SPO2".
001700         88  STAT-VITAL-TEMPERATURE      VALUE "TEMPERATURE".
001800     05  STAT-COUNT                  PIC 9(7).
001900     05  STAT-CURRENT                PIC S9(3)V9(1).
002000     05  STAT-AVERAGE                PIC S9(3)V9(2).
002100     05  STAT-MIN                    PIC S9(3)V9(1).
002200     05  STAT-MAX                    PIC S9(3)V9(1).
002300     05  FILLER                      PIC X(4).
