000100******************************************************************
000200*EPTHRSH - VITAL SIGN THRESHOLD CONFIGURATION RECORD
000300*
000400*          ONE RECORD LOADED AT START-OF-RUN FROM THE OPTIONAL
000500*          THRESHOLDS FILE.  IF THE FILE IS MISSING OR EMPTY THE
000600*          SHOP-STANDARD DEFAULTS CARRIED IN THE VALUE CLAUSES
000700*          BELOW ARE USED FOR THE ENTIRE RUN.
000800*
000900*          TEMP-CAL-OFFSET IS ADDED TO EVERY RAW TEMPERATURE
001000*          READING BEFORE IT IS EVALUATED, TO CORRECT FOR A
001100*          CONSISTENTLY MIS-CALIBRATED PROBE.
001200******************************************************************
001300*CHANGE LOG
001400*06/18/94  RTC  ORIGINAL LAYOUT FOR EDGEPULSE CONVERSION
001500*04/09/97  LMK  ADDED TEMP-CAL-OFFSET PER NURSING STATION REQUEST
001600******************************************************************
001700 01  THRESHOLD-CONFIG-REC.
001800     05  HR-MIN                      PIC 9(3)       VALUE 60.
001900     05  HR-MAX                      PIC 9(3)       VALUE 100.
002000     05  HR-CRIT-MIN                 PIC 9(3)       VALUE 40.
002100     05  HR-CRIT-MAX                 PIC 9(3)       VALUE 150.
002200     05  SPO2-MIN                    PIC 9(3)       VALUE 95.
002300     05  SPO2-CRIT-MIN               PIC 9(3)       VALUE 90.
002400     05  TEMP-MIN                    PIC S9(3)V9(1) VALUE +36.1.
002500     05  TEMP-MAX                    PIC S9(3)V9(1) VALUE +37.8.
002600     05  TEMP-CRIT-MIN               PIC S9(3)V9(1) VALUE +35.0.
002700     05  TEMP-CRIT-MAX               PIC S9(3)V9(1) VALUE +39.0.
002800     05  TEMP-CAL-OFFSET             PIC S9(1)V9(1) VALUE +0.0.
002900     05  COOLDOWN-SECONDS            PIC 9(5)       VALUE 300.
003000     05  FILLER                      PIC X(4).
