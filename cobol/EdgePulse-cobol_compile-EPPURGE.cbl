000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EPPURGE.
000300 AUTHOR. R T CHANDRA.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/21/94.
000600 DATE-COMPILED. 06/21/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS STEP AGES OFF OLD DATA FROM THE READINGS TABLE
001300*          (READINGS-OUT) AND THE ALERTS TABLE (ALERTS-OUT).  A
001400*          CUTOFF DATE IS SUPPLIED ON A REQUIRED PARM CARD; ANY
001500*          RECORD WITH A TIMESTAMP EARLIER THAN THE CUTOFF IS
001600*          DROPPED, EVERYTHING ELSE IS COPIED FORWARD.
001700*
001800*          THIS IS A QSAM FILE, NOT VSAM, SO THERE IS NO DELETE
001900*          VERB - EACH TABLE IS REBUILT ON A NEW GENERATION AND
002000*          THE JOB STEP THAT FOLLOWS THIS ONE IN THE JCL RENAMES
002100*          THE NEW GENERATION OVER THE OLD.
002200*
002300******************************************************************
002400*CHANGE LOG
002500*06/21/94  RTC  ORIGINAL PROGRAM
002600*09/02/96  LMK  SPLIT INTO SEPARATE READINGS/ALERTS PASSES SO
002700*09/02/96  LMK  EITHER TABLE CAN BE PURGED WITHOUT THE OTHER
002800*02/11/99  JS   Y2K - PARM CARD DATE CONFIRMED 4 DIGIT YEAR
002900******************************************************************
003000 
003100*       INPUT FILE               -   DDS0001.READOUT
003200*       INPUT FILE               -   DDS0001.ALRTOUT
003300*       INPUT FILE               -   DDS0001.PURGPARM
003400*       OUTPUT FILE PRODUCED     -   DDS0001.READNEW
003500*       OUTPUT FILE PRODUCED     -   DDS0001.ALRTNEW
003600*       DUMP FILE                -   SYSOUT
003700 
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000 
005100     SELECT PURGE-PARM-IN
005200     ASSIGN TO UT-S-PURGPARM
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS IS PFCODE.
005500 
005600     SELECT READINGS-OLD
005700     ASSIGN TO UT-S-READOUT
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS IS RFCODE.
006000 
006100     SELECT READINGS-NEW
006200     ASSIGN TO UT-S-READNEW
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS IS RNCODE.
006500 
006600     SELECT ALERTS-OLD
006700     ASSIGN TO UT-S-ALRTOUT
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS IS AFCODE.
007000 
007100     SELECT ALERTS-NEW
007200     ASSIGN TO UT-S-ALRTNEW
007300       ORGANIZATION IS SEQUENTIAL
007400       FILE STATUS IS ANCODE.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500 
008600****** REQUIRED - JOB ABENDS IF THIS CARD IS MISSING OR BLANK
008700 FD  PURGE-PARM-IN
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 10 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS PURGE-PARM-REC.
009300 01  PURGE-PARM-REC                  PIC X(10).
009400 
009500****** WRITTEN BY EPSTORE, READ HERE FOR THE COPY-FORWARD PASS
009600 FD  READINGS-OLD
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 40 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS READING-REC-OLD.
010200 01  READING-REC-OLD                 PIC X(40).
010300 
010400*    ALTERNATE VIEW OF THE INPUT RECORD SO THE LEADING
010500*    TIMESTAMP CAN BE PULLED OUT FOR THE WRITE-ERROR MESSAGE
010600*    WITHOUT DISTURBING THE MAIN RECORD LAYOUT COPYBOOK.
010700 01  READING-REC-OLD-R REDEFINES READING-REC-OLD.
010800     05  RRO-TIMESTAMP-VIEW          PIC X(19).
010900     05  FILLER                      PIC X(21).
011000 
011100****** NEXT GENERATION OF THE READINGS TABLE
011200 FD  READINGS-NEW
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 40 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS READING-REC-NEW.
011800 01  READING-REC-NEW                 PIC X(40).
011900 
012000****** WRITTEN BY EPSTORE, READ HERE FOR THE COPY-FORWARD PASS
012100 FD  ALERTS-OLD
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 140 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS ALERT-REC-OLD.
012700 01  ALERT-REC-OLD                   PIC X(140).
012800 
012900****** NEXT GENERATION OF THE ALERTS TABLE
013000 FD  ALERTS-NEW
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 140 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS ALERT-REC-NEW.
013600 01  ALERT-REC-NEW                   PIC X(140).
013700 
013800 WORKING-STORAGE SECTION.
013900 01  FILE-STATUS-CODES.
014000     05  PFCODE                      PIC X(2).
014100         88  PARM-FILE-OK                VALUE "00".
014200         88  PARM-FILE-MISSING           VALUE "35".
014300     05  RFCODE                      PIC X(2).
014400         88  CODE-READ-OK                VALUE "00".
014500         88  CODE-READ-EOF               VALUE "10".
014600     05  RNCODE                      PIC X(2).
014700         88  CODE-WRITE-RNEW              VALUE SPACES.
014800     05  AFCODE                      PIC X(2).
014900         88  CODE-READ-AOK               VALUE "00".
015000         88  CODE-READ-AEOF              VALUE "10".
015100     05  ANCODE                      PIC X(2).
015200         88  CODE-WRITE-ANEW              VALUE SPACES.
015300     05  FILLER                      PIC X(2).
015400 
015500*    RAW-BYTE VIEW OF ALL SIX FILE STATUS CODES - DUMPED TO
015600*    SYSOUT ON AN ABEND SO SUPPORT CAN SEE WHICH FILE FAILED.
015700 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES
015800                                    PIC X(12).
015900 
016000 01  WS-CUTOFF-DATE                  PIC X(10) VALUE SPACES.
016100 
016200 01  WS-DATE-VIEW.
016300     05  WS-DATE-VIEW-VALUE          PIC X(10).
016400     05  FILLER                      PIC X(1).
016500 
016600*    COMPARE VIEW USED SO A BLANK CUTOFF (NO PARM READ) NEVER
016700*    ACCIDENTALLY DROPS EVERY RECORD IN EITHER TABLE.
016800 01  WS-DATE-VIEW-R REDEFINES WS-DATE-VIEW
016900                                    PIC X(11).
017000 
017100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017200     05  WS-READINGS-READ            PIC 9(7) COMP.
017300     05  WS-READINGS-KEPT            PIC 9(7) COMP.
017400     05  WS-READINGS-DELETED         PIC 9(7) COMP.
017500     05  WS-ALERTS-READ              PIC 9(7) COMP.
017600     05  WS-ALERTS-KEPT              PIC 9(7) COMP.
017700     05  WS-ALERTS-DELETED           PIC 9(7) COMP.
017800     05  FILLER                      PIC X(4).
017900 
018000 01  FLAGS-AND-SWITCHES.
018100     05  MORE-READINGS-SW            PIC X(1) VALUE "Y".
018200         88  NO-MORE-READINGS            VALUE "N".
018300         88  MORE-READINGS                VALUE "Y".
018400     05  MORE-ALERTS-SW              PIC X(1) VALUE "Y".
018500         88  NO-MORE-ALERTS              VALUE "N".
018600         88  MORE-ALERTS                  VALUE "Y".
018700     05  FILLER                      PIC X(3).
018800 
018900 COPY EPREADNG.
019000 
019100 COPY EPALERT.
019200 
019300 COPY EPABEND.
019400 
019500 PROCEDURE DIVISION.
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019700     PERFORM 100-PURGE-READINGS THRU 100-EXIT.
019800     PERFORM 200-PURGE-ALERTS THRU 200-EXIT.
019900     PERFORM 999-CLEANUP THRU 999-EXIT.
020000     MOVE +0 TO RETURN-CODE.
020100     GOBACK.
020200 
020300 000-HOUSEKEEPING.
020400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020500     DISPLAY "******** BEGIN JOB EPPURGE ********".
020600     OPEN OUTPUT SYSOUT.
020700     MOVE ZERO TO WS-READINGS-READ, WS-READINGS-KEPT,
020800                  WS-READINGS-DELETED, WS-ALERTS-READ,
020900                  WS-ALERTS-KEPT, WS-ALERTS-DELETED.
021000     PERFORM 010-LOAD-CUTOFF-DATE THRU 010-EXIT.
021100 000-EXIT.
021200     EXIT.
021300 
021400 010-LOAD-CUTOFF-DATE.
021500     MOVE "010-LOAD-CUTOFF-DATE" TO PARA-NAME.
021600     OPEN INPUT PURGE-PARM-IN.
021700     IF PARM-FILE-MISSING
021800         MOVE "PURGPARM CUTOFF CARD MISSING" TO ABEND-REASON
021900         GO TO 1000-ABEND-RTN.
022000 
022100     READ PURGE-PARM-IN INTO WS-CUTOFF-DATE
022200         AT END
022300             MOVE "PURGPARM CUTOFF CARD EMPTY" TO ABEND-REASON
022400             GO TO 1000-ABEND-RTN
022500     END-READ.
022600     CLOSE PURGE-PARM-IN.
022700 
022800     IF WS-CUTOFF-DATE = SPACES
022900         MOVE "PURGPARM CUTOFF CARD BLANK" TO ABEND-REASON
023000         GO TO 1000-ABEND-RTN.
023100 
023200     DISPLAY "PURGE CUTOFF DATE IS " WS-CUTOFF-DATE.
023300 010-EXIT.
023400     EXIT.
023500 
023600 100-PURGE-READINGS.
023700     MOVE "100-PURGE-READINGS" TO PARA-NAME.
023800     MOVE "Y" TO MORE-READINGS-SW.
023900     OPEN INPUT READINGS-OLD.
024000     OPEN OUTPUT READINGS-NEW.
024100     PERFORM 110-COPY-ONE-READING THRU 110-EXIT
024200         UNTIL NO-MORE-READINGS.
024300     CLOSE READINGS-OLD, READINGS-NEW.
024400     DISPLAY "READINGS READ    " WS-READINGS-READ.
024500     DISPLAY "READINGS KEPT    " WS-READINGS-KEPT.
024600     DISPLAY "READINGS DELETED " WS-READINGS-DELETED.
024700 100-EXIT.
024800     EXIT.
024900 
025000 110-COPY-ONE-READING.
025100     READ READINGS-OLD INTO READING-REC
025200         AT END
025300             MOVE "N" TO MORE-READINGS-SW
025400             GO TO 110-EXIT
025500     END-READ.
025600     ADD +1 TO WS-READINGS-READ.
025700     MOVE READ-TIMESTAMP(1:10) TO WS-DATE-VIEW-VALUE.
025800     IF WS-DATE-VIEW-VALUE < WS-CUTOFF-DATE
025900         ADD +1 TO WS-READINGS-DELETED
026000         GO TO 110-EXIT.
026100     WRITE READING-REC-NEW FROM READING-REC.
026200     IF NOT CODE-WRITE-RNEW
026300         DISPLAY "EPPURGE WRITE ERROR READING TS="
026400                 RRO-TIMESTAMP-VIEW " STATUS=" RNCODE
026500                 UPON CONSOLE
026600     ELSE
026700         ADD +1 TO WS-READINGS-KEPT.
026800 110-EXIT.
026900     EXIT.
027000 
027100 200-PURGE-ALERTS.
027200     MOVE "200-PURGE-ALERTS" TO PARA-NAME.
027300     MOVE "Y" TO MORE-ALERTS-SW.
027400     OPEN INPUT ALERTS-OLD.
027500     OPEN OUTPUT ALERTS-NEW.
027600     PERFORM 210-COPY-ONE-ALERT THRU 210-EXIT
027700         UNTIL NO-MORE-ALERTS.
027800     CLOSE ALERTS-OLD, ALERTS-NEW.
027900     DISPLAY "ALERTS READ      " WS-ALERTS-READ.
028000     DISPLAY "ALERTS KEPT      " WS-ALERTS-KEPT.
028100     DISPLAY "ALERTS DELETED   " WS-ALERTS-DELETED.
028200 200-EXIT.
028300     EXIT.
028400 
028500 210-COPY-ONE-ALERT.
028600     READ ALERTS-OLD INTO ALERT-REC
028700         AT END
028800             MOVE "N" TO MORE-ALERTS-SW
028900             GO TO 210-EXIT
029000     END-READ.
029100     ADD +1 TO WS-ALERTS-READ.
029200     MOVE ALRT-TIMESTAMP(1:10) TO WS-DATE-VIEW-VALUE.
029300     IF WS-DATE-VIEW-VALUE < WS-CUTOFF-DATE
029400         ADD +1 TO WS-ALERTS-DELETED
029500         GO TO 210-EXIT.
029600     WRITE ALERT-REC-NEW FROM ALERT-REC.
029700     ADD +1 TO WS-ALERTS-KEPT.
029800 210-EXIT.
029900     EXIT.
030000 
030100 999-CLEANUP.
030200     MOVE "999-CLEANUP" TO PARA-NAME.
030300     DISPLAY "TOTAL DELETED " WS-READINGS-DELETED
030400             " READINGS AND " WS-ALERTS-DELETED " ALERTS".
030500     DISPLAY "******** NORMAL END OF JOB EPPURGE ********".
030600     CLOSE SYSOUT.
030700 999-EXIT.
030800     EXIT.
030900 
031000 1000-ABEND-RTN.
031100     WRITE SYSOUT-REC FROM ABEND-REC.
031200     DISPLAY "*** ABNORMAL END OF JOB-EPPURGE ***"
031300             UPON CONSOLE.
031400     DISPLAY FILE-STATUS-CODES-R.
031500     CLOSE SYSOUT.
031600     MOVE +16 TO RETURN-CODE.
031700     GOBACK.
