000100******************************************************************
000200*EPREADNG - VITAL SIGN READING RECORD LAYOUT
000300*
000400*          ONE RECORD PER VITAL-SIGN READING TAKEN FROM THE
000500*          BEDSIDE MONITOR FEED.  USED AS THE RECORD LAYOUT FOR
000600*          THE INCOMING READINGS FILE AND AS THE STORED-READING
000700*          LAYOUT ON THE READINGS OUTPUT FILE (THE "READINGS
000800*          TABLE" REFERRED TO BY THE EXPORT, PURGE AND STATS
000900*          STEPS).
001000*
001100*          FIXED 40 BYTE RECORD.  TEMPERATURE IS CARRIED AS
001200*          READ FROM THE MONITOR - CELSIUS OR FAHRENHEIT - THE
001300*          UNIT FLAG TELLS THE ANALYZER STEP WHICH IT IS.
001400******************************************************************
001500*CHANGE LOG
001600*06/14/94  RTC  ORIGINAL LAYOUT FOR EDGEPULSE CONVERSION
001700*09/02/96  LMK  ADDED 88-LEVELS FOR TEMP-UNIT FLAG
001800*02/11/99  JS   Y2K - CONFIRMED READ-TIMESTAMP CARRIES 4 DIGIT
001900*               YEAR, NO CHANGE REQUIRED TO THIS COPYBOOK
002000******************************************************************
002100 01  READING-REC.
002200     05  READ-ID                     PIC 9(7).
002300     05  READ-TIMESTAMP              PIC X(19).
002400     05  READ-HEART-RATE             PIC 9(3).
002500     05  READ-SPO2                   PIC 9(3).
002600     05  READ-TEMP                   PIC S9(3)V9(1).
002700     05  READ-TEMP-UNIT              PIC X(1).
002800         88  READ-TEMP-CELSIUS           VALUE "C".
002900         88  READ-TEMP-FAHRENHEIT        VALUE "F".
003000     05  FILLER                      PIC X(3).
