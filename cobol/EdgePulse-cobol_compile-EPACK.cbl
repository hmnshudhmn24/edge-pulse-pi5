000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EPACK.
000300 AUTHOR. R T CHANDRA.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/23/94.
000600 DATE-COMPILED. 06/23/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS STEP ACKNOWLEDGES ONE ALERT ON THE ALERTS TABLE
001300*          (ALERTS-OUT) SO THE NURSING STATION SCREEN STOPS
001400*          FLAGGING IT.  THE ALERT ID TO ACKNOWLEDGE IS SUPPLIED
001500*          ON A REQUIRED PARM CARD.
001600*
001700*          THE TABLE IS OPENED I-O AND READ SEQUENTIALLY UNTIL
001800*          THE MATCHING ALRT-ID IS FOUND; THE ACK FLAG IS SET
001900*          AND THE RECORD IS REWRITTEN IN PLACE.  NO SORT OR
002000*          INDEX IS NEEDED SINCE THE TABLE IS APPEND-ONLY AND
002100*          A GIVEN ALRT-ID APPEARS EXACTLY ONCE.
002200*
002300******************************************************************
002400*CHANGE LOG
002500*06/23/94  RTC  ORIGINAL PROGRAM
002600*02/11/99  JS   Y2K REVIEW - NO DATE FIELDS TOUCHED, NO CHANGE
002700******************************************************************
002800 
002900*       INPUT FILE               -   DDS0001.ACKPARM
003000*       INPUT/OUTPUT FILE        -   DDS0001.ALRTOUT
003100*       DUMP FILE                -   SYSOUT
003200 
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100     ASSIGN TO UT-S-SYSOUT
004200       ORGANIZATION IS SEQUENTIAL.
004300 
004400     SELECT ACK-PARM-IN
004500     ASSIGN TO UT-S-ACKPARM
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS IS PFCODE.
004800 
004900     SELECT ALERTS-OUT
005000     ASSIGN TO UT-S-ALRTOUT
005100       ORGANIZATION IS SEQUENTIAL
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS AFCODE.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 130 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC  PIC X(130).
006400 
006500****** REQUIRED - JOB ABENDS IF THIS CARD IS MISSING OR BLANK
006600 FD  ACK-PARM-IN
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 10 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS ACK-PARM-REC.
007200 01  ACK-PARM-REC                    PIC X(10).
007300 
007400****** WRITTEN BY EPSTORE, REWRITTEN HERE WHEN AN ID MATCHES
007500 FD  ALERTS-OUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 140 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS ALERT-REC-OUT.
008100 01  ALERT-REC-OUT                   PIC X(140).
008200 
008300*    ALTERNATE VIEW OF THE OUTPUT RECORD SO THE LEADING ID
008400*    CAN BE COMPARED AGAINST THE PARM WITHOUT UNPACKING THE
008500*    WHOLE RECORD LAYOUT COPYBOOK.
008600 01  ALERT-REC-OUT-R REDEFINES ALERT-REC-OUT.
008700     05  ARO-ID-VIEW                 PIC 9(7).
008800     05  FILLER                      PIC X(133).
008900 
009000 WORKING-STORAGE SECTION.
009100 01  FILE-STATUS-CODES.
009200     05  PFCODE                      PIC X(2).
009300         88  PARM-FILE-OK                VALUE "00".
009400         88  PARM-FILE-MISSING           VALUE "35".
009500     05  AFCODE                      PIC X(2).
009600         88  CODE-READ-OK                VALUE "00".
009700         88  CODE-READ-EOF               VALUE "10".
009800     05  FILLER                      PIC X(4).
009900 
010000*    RAW-BYTE VIEW OF THE TWO FILE STATUS CODES - DUMPED TO
010100*    SYSOUT ON AN ABEND SO SUPPORT CAN SEE WHICH FILE FAILED.
010200 01  FILE-STATUS-CODES-R REDEFINES FILE-STATUS-CODES
010300                                    PIC X(8).
010400 
010500 01  WS-ACK-TARGET.
010600     05  WS-TARGET-ID                PIC 9(7).
010700     05  FILLER                      PIC X(3).
010800 
010900*    NUMERIC/ALPHA COMBINED VIEW USED WHEN THE PARM CARD IS
011000*    ECHOED BACK TO THE OPERATOR CONSOLE.
011100 01  WS-ACK-TARGET-R REDEFINES WS-ACK-TARGET
011200                                    PIC X(10).
011300 
011400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011500     05  WS-ALERTS-READ              PIC 9(7) COMP.
011600     05  FILLER                      PIC X(4).
011700 
011800 01  FLAGS-AND-SWITCHES.
011900     05  MORE-ALERTS-SW              PIC X(1) VALUE "Y".
012000         88  NO-MORE-ALERTS              VALUE "N".
012100         88  MORE-ALERTS                  VALUE "Y".
012200     05  ALERT-FOUND-SW              PIC X(1) VALUE "N".
012300         88  ALERT-WAS-FOUND              VALUE "Y".
012400     05  FILLER                      PIC X(3).
012500 
012600 COPY EPALERT.
012700 
012800 COPY EPABEND.
012900 
013000 PROCEDURE DIVISION.
013100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013200     PERFORM 100-ACKNOWLEDGE-ALERT THRU 100-EXIT.
013300     PERFORM 999-CLEANUP THRU 999-EXIT.
013400     MOVE +0 TO RETURN-CODE.
013500     GOBACK.
013600 
013700 000-HOUSEKEEPING.
013800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900     DISPLAY "******** BEGIN JOB EPACK ********".
014000     OPEN OUTPUT SYSOUT.
014100     MOVE ZERO TO WS-ALERTS-READ.
014200     PERFORM 010-LOAD-ACK-PARM THRU 010-EXIT.
014300 000-EXIT.
014400     EXIT.
014500 
014600 010-LOAD-ACK-PARM.
014700     MOVE "010-LOAD-ACK-PARM" TO PARA-NAME.
014800     OPEN INPUT ACK-PARM-IN.
014900     IF PARM-FILE-MISSING
015000         MOVE "ACKPARM CARD MISSING" TO ABEND-REASON
015100         GO TO 1000-ABEND-RTN.
015200 
015300     READ ACK-PARM-IN INTO WS-ACK-TARGET
015400         AT END
015500             MOVE "ACKPARM CARD EMPTY" TO ABEND-REASON
015600             GO TO 1000-ABEND-RTN
015700     END-READ.
015800     CLOSE ACK-PARM-IN.
015900 
016000     IF WS-TARGET-ID = ZERO
016100         MOVE "ACKPARM CARD BLANK OR ZERO ID" TO ABEND-REASON
016200         GO TO 1000-ABEND-RTN.
016300 
016400     DISPLAY "ACKNOWLEDGING ALERT ID " WS-TARGET-ID.
016500 010-EXIT.
016600     EXIT.
016700 
016800 100-ACKNOWLEDGE-ALERT.
016900     MOVE "100-ACKNOWLEDGE-ALERT" TO PARA-NAME.
017000     MOVE "Y" TO MORE-ALERTS-SW.
017100     MOVE "N" TO ALERT-FOUND-SW.
017200     OPEN I-O ALERTS-OUT.
017300     IF NOT CODE-READ-OK
017400         MOVE "ALRTOUT STORE FILE NOT AVAILABLE" TO ABEND-REASON
017500         GO TO 1000-ABEND-RTN.
017600     PERFORM 110-READ-MATCH-REWRITE THRU 110-EXIT
017700         UNTIL NO-MORE-ALERTS OR ALERT-WAS-FOUND.
017800     CLOSE ALERTS-OUT.
017900 
018000     IF NOT ALERT-WAS-FOUND
018100         DISPLAY "** ALERT ID " WS-TARGET-ID " NOT FOUND **".
018200 100-EXIT.
018300     EXIT.
018400 
018500 110-READ-MATCH-REWRITE.
018600     READ ALERTS-OUT INTO ALERT-REC
018700         AT END
018800             MOVE "N" TO MORE-ALERTS-SW
018900             GO TO 110-EXIT
019000     END-READ.
019100     ADD +1 TO WS-ALERTS-READ.
019200     IF ARO-ID-VIEW NOT = WS-TARGET-ID
019300         GO TO 110-EXIT.
019400     MOVE 1 TO ALRT-ACK-FLAG.
019500     REWRITE ALERT-REC-OUT FROM ALERT-REC.
019600     IF NOT CODE-READ-OK
019700         DISPLAY "EPACK REWRITE ERROR ID=" ARO-ID-VIEW
019800                 " STATUS=" AFCODE UPON CONSOLE
019900     ELSE
020000         MOVE "Y" TO ALERT-FOUND-SW.
020100 110-EXIT.
020200     EXIT.
020300 
020400 999-CLEANUP.
020500     MOVE "999-CLEANUP" TO PARA-NAME.
020600     DISPLAY "ALERTS READ " WS-ALERTS-READ.
020700     IF ALERT-WAS-FOUND
020800         DISPLAY "ALERT " WS-TARGET-ID " ACKNOWLEDGED".
020900     DISPLAY "******** NORMAL END OF JOB EPACK ********".
021000     CLOSE SYSOUT.
021100 999-EXIT.
021200     EXIT.
021300 
021400 1000-ABEND-RTN.
021500     WRITE SYSOUT-REC FROM ABEND-REC.
021600     DISPLAY "*** ABNORMAL END OF JOB-EPACK ***"
021700             UPON CONSOLE.
021800     DISPLAY FILE-STATUS-CODES-R.
021900     CLOSE SYSOUT.
022000     MOVE +16 TO RETURN-CODE.
022100     GOBACK.
